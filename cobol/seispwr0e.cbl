000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?NOLMAP, SYMBOLS, INSPECT                                                
000500 ?SAVE ALL                                                                
000600 ?SAVEABEND                                                               
000700 ?LINES 66                                                                
000800 ?CHECK 3                                                                 
000900                                                                          
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.    SEISPWR0M.                                                
001200 AUTHOR.        K. LEHNER.                                                
001300 INSTALLATION.  BAUSTATIK-DV RECHENZENTRUM.                               
001400 DATE-WRITTEN.  1988-11-07.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      OHNE BESCHRAENKUNG.                                       
001700                                                                          
001800*****************************************************************         
001900* Letzte Aenderung :: 2013-08-19                                          
002000* Letzte Version   :: C.02.00                                             
002100* Kurzbeschreibung :: Bildet A hoch B (gebrochener Exponent) ohne         
002200*                     COBOL-Bibliotheksfunktion, per LOG10-Tafel.         
002300* Auftrag          :: EQLOAD-4                                            
002400*                                                                         
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002700*----------------------------------------------------------------*        
002800* Vers.   | Datum      | von | Kommentar                    *     EQL0000 
002900*---------|------------|-----|------------------------------*     EQL0000 
003000* A.00.00 | 1988-11-07 | kl  | Neuerstellung (Wurzelroutine *     EQL0001 
003100*         |            |     | f. Ersatzlastanalyse)        *     EQL0001 
003200* A.01.00 | 1990-04-02 | kl  | Mantissen-Normalisierung fuer *    EQL0002 
003300*         |            |     | Basiswerte kleiner 1 erg.    *     EQL0002 
003400* A.02.00 | 1993-09-14 | rvh | LOG10-Tafel auf 0.5-Schritte *     EQL0003 
003500*         |            |     | verfeinert (Perioden-Genau.) *     EQL0003 
003600* B.00.00 | 1996-01-30 | kl  | Grenzwertbehandlung Basis=0  *     EQL0004 
003700* B.01.00 | 1998-11-05 | jsp | Jahr-2000-Pruefung DATUM-Fld *     EQL0005 
003800*         |            |     | (keine 2stell. Jahre im Mod)*      EQL0005 
003900* B.02.00 | 2001-06-18 | rvh | Ergebnisfeld auf 6 Dezimal-  *     EQL0006 
004000*         |            |     | stellen erw. (Statik-Rev.)   *     EQL0006 
004100* C.00.00 | 2005-03-11 | hm  | Antilog-Tafel Schritte 0.05  *     EQL0007 
004200* C.01.00 | 2009-10-22 | hm  | Ruecksprung Basis=0 (RC=1)   *     EQL0008 
004300* C.02.00 | 2013-08-19 | kl  | Anpassung Aufrufschnittstelle*     EQL0009 
004400*         |            |     | SEISCLC0M (Auftrag EQLOAD-4)*      EQL0009 
004500*----------------------------------------------------------------*        
004600*                                                                         
004700* Programmbeschreibung                                                    
004800* --------------------                                                    
004900* Allgemeine Hilfsroutine der Erdbebenlast-Stapelverarbeitung.            
005000* Errechnet Y = A ** B fuer gebrochene Exponenten B, wie sie in           
005100* Abschnitt 12.8.2.1 (Grundschwingzeit Ta = Ct * hn**x) und in            
005200* Gleichung 12.8-12 (Cvx, Exponent k) der ASCE 7-05 gebraucht             
005300* werden. Es wird bewusst KEINE COBOL-Bibliotheksfunktion (FUNC-          
005400* TION EXP/LOG) verwendet, sondern die klassische Tafelmethode:           
005500* Zerlegung der Basis in Mantisse und Charakteristik, Interpo-            
005600* lation von LOG10(Mantisse), Multiplikation mit dem Exponenten,          
005700* Rueckverwandlung (Antilogarithmus) per zweiter Interpolations-          
005800* tafel. Dieselbe Interpolationstechnik verwendet auch SEISCLC0M          
005900* fuer die Bodenbeschleunigungstafeln Fa/Fv.                              
006000*                                                                         
006100******************************************************************        
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     SWITCH-15 IS ANZEIGE-VERSION                                         
006700         ON STATUS IS SHOW-VERSION                                        
006800     UPSI-0 IS PROTOKOLL-AN                                               
006900         ON STATUS IS MIT-PROTOKOLL.                                      
007000                                                                          
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800*----------------------------------------------------------------*        
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008000*----------------------------------------------------------------*        
008100 01          COMP-FELDER.                                                 
008200     05      C4-CHAR-BASIS       PIC S9(04) COMP.                         
008300     05      C4-CHAR-ERG         PIC S9(04) COMP.                         
008400     05      C4-CHAR-ERG-ABS     PIC S9(04) COMP.                         
008500     05      C4-ANZ              PIC S9(04) COMP.                         
008600                                                                          
008700     05      C4-X.                                                        
008800      10                         PIC X VALUE LOW-VALUE.                   
008900      10     C4-X2               PIC X.                                   
009000     05      C4-NUM REDEFINES C4-X                                        
009100                                 PIC S9(04) COMP.                         
009200*----------------------------------------------------------------*        
009300* Display-Felder: Praefix D                                               
009400*----------------------------------------------------------------*        
009500 01          DISPLAY-FELDER.                                              
009600     05      D-NUM4              PIC -9(04).                              
009700     05      D-NUM6              PIC  9(06).                              
009800*----------------------------------------------------------------*        
009900* Felder mit konstantem Inhalt: Praefix K                                 
010000*----------------------------------------------------------------*        
010100 01          KONSTANTE-FELDER.                                            
010200     05      K-MODUL             PIC X(08)     VALUE "SEISPWR0".          
010300     05      FILLER              PIC X(04)     VALUE SPACES.              
010400*----------------------------------------------------------------*        
010500* Conditional-Felder                                                      
010600*----------------------------------------------------------------*        
010700 01          SCHALTER.                                                    
010800     05      PRG-STATUS          PIC 9         VALUE ZERO.                
010900          88 PRG-OK                            VALUE ZERO.                
011000          88 PRG-ABBRUCH                       VALUE 1.                   
011100*----------------------------------------------------------------*        
011200* Arbeitsfelder der Tafelmethode: Praefix W                               
011300*----------------------------------------------------------------*        
011400 01          WORK-FELDER.                                                 
011500     05      W-MANT              PIC 9(05)V9(06) VALUE ZERO.              
011600     05      W-LOG-MANT          PIC 9(01)V9(06) VALUE ZERO.              
011700     05      W-LOG-BASIS         PIC S9(04)V9(06) VALUE ZERO.             
011800     05      W-LOG-ERGEBNIS      PIC S9(04)V9(06) VALUE ZERO.             
011900     05      W-FRAC-ERG          PIC S9(04)V9(06) VALUE ZERO.             
012000     05      W-ANTILOG-FRAC      PIC 9(02)V9(06) VALUE ZERO.              
012100     05      W-ERGEBNIS          PIC 9(05)V9(06) VALUE ZERO.              
012200     05      W-DELTA-X           PIC 9(02)V9(06) VALUE ZERO.              
012300     05      W-DELTA-Y           PIC S9(02)V9(06) VALUE ZERO.             
012400     05      W-ANTEIL            PIC S9(01)V9(06) VALUE ZERO.             
012500     05      FILLER              PIC X(04)       VALUE SPACES.            
012600*----------------------------------------------------------------*        
012700* LOG10-Stuetztafel (Mantisse 1,0 - 10,0 in 0,5-Schritten) und            
012800* zugehoerige Zehnerlogarithmen - Tafelmethode statt FUNCTION LOG.        
012900*----------------------------------------------------------------*        
013000 01          MANT-TAB-WERTE.                                              
013100     05      FILLER   PIC 99V9(06) VALUE 01.000000.                       
013200     05      FILLER   PIC 99V9(06) VALUE 01.500000.                       
013300     05      FILLER   PIC 99V9(06) VALUE 02.000000.                       
013400     05      FILLER   PIC 99V9(06) VALUE 02.500000.                       
013500     05      FILLER   PIC 99V9(06) VALUE 03.000000.                       
013600     05      FILLER   PIC 99V9(06) VALUE 03.500000.                       
013700     05      FILLER   PIC 99V9(06) VALUE 04.000000.                       
013800     05      FILLER   PIC 99V9(06) VALUE 04.500000.                       
013900     05      FILLER   PIC 99V9(06) VALUE 05.000000.                       
014000     05      FILLER   PIC 99V9(06) VALUE 05.500000.                       
014100     05      FILLER   PIC 99V9(06) VALUE 06.000000.                       
014200     05      FILLER   PIC 99V9(06) VALUE 06.500000.                       
014300     05      FILLER   PIC 99V9(06) VALUE 07.000000.                       
014400     05      FILLER   PIC 99V9(06) VALUE 07.500000.                       
014500     05      FILLER   PIC 99V9(06) VALUE 08.000000.                       
014600     05      FILLER   PIC 99V9(06) VALUE 08.500000.                       
014700     05      FILLER   PIC 99V9(06) VALUE 09.000000.                       
014800     05      FILLER   PIC 99V9(06) VALUE 09.500000.                       
014900     05      FILLER   PIC 99V9(06) VALUE 10.000000.                       
015000 01          MANT-TAB REDEFINES MANT-TAB-WERTE.                           
015100     05      MANT-EINTRAG        PIC 99V9(06) OCCURS 19                   
015200                                  INDEXED BY MANT-IDX.                    
015300                                                                          
015400 01          LOG10-TAB-WERTE.                                             
015500     05      FILLER   PIC 9V9(06) VALUE 0.000000.                         
015600     05      FILLER   PIC 9V9(06) VALUE 0.176091.                         
015700     05      FILLER   PIC 9V9(06) VALUE 0.301030.                         
015800     05      FILLER   PIC 9V9(06) VALUE 0.397940.                         
015900     05      FILLER   PIC 9V9(06) VALUE 0.477121.                         
016000     05      FILLER   PIC 9V9(06) VALUE 0.544068.                         
016100     05      FILLER   PIC 9V9(06) VALUE 0.602060.                         
016200     05      FILLER   PIC 9V9(06) VALUE 0.653213.                         
016300     05      FILLER   PIC 9V9(06) VALUE 0.698970.                         
016400     05      FILLER   PIC 9V9(06) VALUE 0.740363.                         
016500     05      FILLER   PIC 9V9(06) VALUE 0.778151.                         
016600     05      FILLER   PIC 9V9(06) VALUE 0.812913.                         
016700     05      FILLER   PIC 9V9(06) VALUE 0.845098.                         
016800     05      FILLER   PIC 9V9(06) VALUE 0.875061.                         
016900     05      FILLER   PIC 9V9(06) VALUE 0.903090.                         
017000     05      FILLER   PIC 9V9(06) VALUE 0.929419.                         
017100     05      FILLER   PIC 9V9(06) VALUE 0.954243.                         
017200     05      FILLER   PIC 9V9(06) VALUE 0.977724.                         
017300     05      FILLER   PIC 9V9(06) VALUE 1.000000.                         
017400 01          LOG10-TAB REDEFINES LOG10-TAB-WERTE.                         
017500     05      LOG10-EINTRAG        PIC 9V9(06) OCCURS 19                   
017600                                  INDEXED BY LOG10-IDX.                   
017700*----------------------------------------------------------------*        
017800* Antilog-Stuetztafel (Bruchteil 0,00 - 1,00 in 0,05-Schritten)           
017900*----------------------------------------------------------------*        
018000 01          FRAC-TAB-WERTE.                                              
018100     05      FILLER   PIC 9V99 VALUE 0.00.                                
018200     05      FILLER   PIC 9V99 VALUE 0.05.                                
018300     05      FILLER   PIC 9V99 VALUE 0.10.                                
018400     05      FILLER   PIC 9V99 VALUE 0.15.                                
018500     05      FILLER   PIC 9V99 VALUE 0.20.                                
018600     05      FILLER   PIC 9V99 VALUE 0.25.                                
018700     05      FILLER   PIC 9V99 VALUE 0.30.                                
018800     05      FILLER   PIC 9V99 VALUE 0.35.                                
018900     05      FILLER   PIC 9V99 VALUE 0.40.                                
019000     05      FILLER   PIC 9V99 VALUE 0.45.                                
019100     05      FILLER   PIC 9V99 VALUE 0.50.                                
019200     05      FILLER   PIC 9V99 VALUE 0.55.                                
019300     05      FILLER   PIC 9V99 VALUE 0.60.                                
019400     05      FILLER   PIC 9V99 VALUE 0.65.                                
019500     05      FILLER   PIC 9V99 VALUE 0.70.                                
019600     05      FILLER   PIC 9V99 VALUE 0.75.                                
019700     05      FILLER   PIC 9V99 VALUE 0.80.                                
019800     05      FILLER   PIC 9V99 VALUE 0.85.                                
019900     05      FILLER   PIC 9V99 VALUE 0.90.                                
020000     05      FILLER   PIC 9V99 VALUE 0.95.                                
020100     05      FILLER   PIC 9V99 VALUE 1.00.                                
020200 01          FRAC-TAB REDEFINES FRAC-TAB-WERTE.                           
020300     05      FRAC-EINTRAG         PIC 9V99 OCCURS 21                      
020400                                  INDEXED BY FRAC-IDX.                    
020500                                                                          
020600 01          ANTILOG-TAB-WERTE.                                           
020700     05      FILLER  PIC 99V9(06) VALUE 01.000000.                        
020800     05      FILLER  PIC 99V9(06) VALUE 01.122018.                        
020900     05      FILLER  PIC 99V9(06) VALUE 01.258925.                        
021000     05      FILLER  PIC 99V9(06) VALUE 01.412538.                        
021100     05      FILLER  PIC 99V9(06) VALUE 01.584893.                        
021200     05      FILLER  PIC 99V9(06) VALUE 01.778279.                        
021300     05      FILLER  PIC 99V9(06) VALUE 01.995262.                        
021400     05      FILLER  PIC 99V9(06) VALUE 02.238721.                        
021500     05      FILLER  PIC 99V9(06) VALUE 02.511886.                        
021600     05      FILLER  PIC 99V9(06) VALUE 02.818383.                        
021700     05      FILLER  PIC 99V9(06) VALUE 03.162278.                        
021800     05      FILLER  PIC 99V9(06) VALUE 03.548134.                        
021900     05      FILLER  PIC 99V9(06) VALUE 03.981072.                        
022000     05      FILLER  PIC 99V9(06) VALUE 04.466836.                        
022100     05      FILLER  PIC 99V9(06) VALUE 05.011872.                        
022200     05      FILLER  PIC 99V9(06) VALUE 05.623413.                        
022300     05      FILLER  PIC 99V9(06) VALUE 06.309573.                        
022400     05      FILLER  PIC 99V9(06) VALUE 07.079458.                        
022500     05      FILLER  PIC 99V9(06) VALUE 07.943282.                        
022600     05      FILLER  PIC 99V9(06) VALUE 08.912509.                        
022700     05      FILLER  PIC 99V9(06) VALUE 10.000000.                        
022800 01          ANTILOG-TAB REDEFINES ANTILOG-TAB-WERTE.                     
022900     05      ANTILOG-EINTRAG      PIC 99V9(06) OCCURS 21                  
023000                                  INDEXED BY ANTILOG-IDX.                 
023100                                                                          
023200 LINKAGE SECTION.                                                         
023300*-->    Uebergabe aus SEISCLC0M (bzw. Testtreiber)                        
023400 01     LINK-PWR-REC.                                                     
023500     05  LINK-PWR-BASIS          PIC 9(05)V9(06).                         
023600     05  LINK-PWR-EXPONENT       PIC S9(01)V9(04).                        
023700     05  LINK-PWR-ERGEBNIS       PIC 9(05)V9(06).                         
023800     05  LINK-PWR-RC             PIC S9(04) COMP.                         
023900          88 LINK-PWR-OK                    VALUE 0.                      
024000          88 LINK-PWR-BASIS-NULL            VALUE 1.                      
024100     05  FILLER                  PIC X(04).                               
024200                                                                          
024300 PROCEDURE DIVISION USING LINK-PWR-REC.                                   
024400******************************************************************        
024500* Steuerungs-Section                                                      
024600******************************************************************        
024700 A100-STEUERUNG SECTION.                                                  
024800 A100-00.                                                                 
024900     IF  SHOW-VERSION                                                     
025000         DISPLAY K-MODUL " - VERSIONSANZEIGE"                             
025100         STOP RUN                                                         
025200     END-IF                                                               
025300                                                                          
025400     PERFORM B000-00 THRU B000-99                                         
025500     PERFORM B100-00 THRU B100-99                                         
025600     EXIT PROGRAM                                                         
025700     .                                                                    
025800 A100-99.                                                                 
025900     EXIT.                                                                
026000******************************************************************        
026100* Vorlauf - Arbeitsfelder loeschen                                        
026200******************************************************************        
026300 B000-00.                                                                 
026400     MOVE ZERO TO PRG-STATUS                                              
026500     MOVE LINK-PWR-BASIS    TO W-MANT                                     
026600     MOVE ZERO              TO C4-CHAR-BASIS                              
026700                               LINK-PWR-RC                                
026800     .                                                                    
026900 B000-99.                                                                 
027000     EXIT.                                                                
027100******************************************************************        
027200* Verarbeitung - A hoch B ueber Tafelmethode ermitteln                    
027300******************************************************************        
027400 B100-00.                                                                 
027500     IF  W-MANT = ZERO                                                    
027600         SET LINK-PWR-BASIS-NULL TO TRUE                                  
027700         MOVE ZERO TO LINK-PWR-ERGEBNIS                                   
027800         GO TO B100-99                                                    
027900     END-IF                                                               
028000                                                                          
028100** --> Basis auf Mantisse 1,0 - 9,999999 normalisieren                    
028200     PERFORM C110-00 THRU C110-99                                         
028300             UNTIL W-MANT < 10                                            
028400     PERFORM C120-00 THRU C120-99                                         
028500             UNTIL W-MANT NOT LESS THAN 1                                 
028600                                                                          
028700** --> LOG10(Mantisse) durch Interpolation der Stuetztafel                
028800     PERFORM C200-00 THRU C200-99                                         
028900                                                                          
029000** --> LOG10(Basis) = Charakteristik + LOG10(Mantisse)                    
029100     COMPUTE W-LOG-BASIS ROUNDED =                                        
029200             C4-CHAR-BASIS + W-LOG-MANT                                   
029300                                                                          
029400** --> Mit Exponent B multiplizieren                                      
029500     COMPUTE W-LOG-ERGEBNIS ROUNDED =                                     
029600             LINK-PWR-EXPONENT * W-LOG-BASIS                              
029700                                                                          
029800** --> Antilogarithmus (Rueckverwandlung) bilden                          
029900     PERFORM C300-00 THRU C300-99                                         
030000                                                                          
030100     MOVE W-ERGEBNIS TO LINK-PWR-ERGEBNIS                                 
030200     .                                                                    
030300 B100-99.                                                                 
030400     EXIT.                                                                
030500******************************************************************        
030600* Mantisse so lange durch 10 teilen, bis sie unter 10 liegt               
030700******************************************************************        
030800 C110-00.                                                                 
030900     COMPUTE W-MANT ROUNDED = W-MANT / 10                                 
031000     ADD 1 TO C4-CHAR-BASIS                                               
031100     .                                                                    
031200 C110-99.                                                                 
031300     EXIT.                                                                
031400******************************************************************        
031500* Mantisse so lange mit 10 malnehmen, bis sie ab 1 liegt                  
031600******************************************************************        
031700 C120-00.                                                                 
031800     COMPUTE W-MANT ROUNDED = W-MANT * 10                                 
031900     SUBTRACT 1 FROM C4-CHAR-BASIS                                        
032000     .                                                                    
032100 C120-99.                                                                 
032200     EXIT.                                                                
032300******************************************************************        
032400* Bracket in MANT-TAB suchen und LOG10(Mantisse) interpolieren            
032500******************************************************************        
032600 C200-00.                                                                 
032700     SET MANT-IDX  TO 1                                                   
032800     SET LOG10-IDX TO 1                                                   
032900     PERFORM C210-00 THRU C210-99                                         
033000             UNTIL MANT-IDX >= 19                                         
033100             OR    W-MANT NOT GREATER                                     
033200                   MANT-EINTRAG(MANT-IDX + 1)                             
033300                                                                          
033400     COMPUTE W-DELTA-X ROUNDED =                                          
033500             MANT-EINTRAG(MANT-IDX + 1) - MANT-EINTRAG(MANT-IDX)          
033600     COMPUTE W-DELTA-Y ROUNDED =                                          
033700             LOG10-EINTRAG(MANT-IDX + 1) - LOG10-EINTRAG(MANT-IDX)        
033800     IF  W-DELTA-X = ZERO                                                 
033900         MOVE LOG10-EINTRAG(MANT-IDX) TO W-LOG-MANT                       
034000     ELSE                                                                 
034100         COMPUTE W-ANTEIL ROUNDED =                                       
034200             (W-MANT - MANT-EINTRAG(MANT-IDX)) / W-DELTA-X                
034300         COMPUTE W-LOG-MANT ROUNDED =                                     
034400             LOG10-EINTRAG(MANT-IDX) + (W-ANTEIL * W-DELTA-Y)             
034500     END-IF                                                               
034600     .                                                                    
034700 C200-99.                                                                 
034800     EXIT.                                                                
034900******************************************************************        
035000* MANT-IDX/LOG10-IDX je einen Schritt weiterruecken                       
035100******************************************************************        
035200 C210-00.                                                                 
035300     SET MANT-IDX  UP BY 1                                                
035400     SET LOG10-IDX UP BY 1                                                
035500     .                                                                    
035600 C210-99.                                                                 
035700     EXIT.                                                                
035800******************************************************************        
035900* Antilogarithmus: LOG10-ERGEBNIS in Charakteristik und                   
036000* Bruchteil [0,1) zerlegen, dann per Antilog-Tafel zuruecksetzen          
036100******************************************************************        
036200 C300-00.                                                                 
036300     MOVE ZERO         TO C4-CHAR-ERG                                     
036400     MOVE W-LOG-ERGEBNIS TO W-FRAC-ERG                                    
036500                                                                          
036600     PERFORM C310-00 THRU C310-99                                         
036700             UNTIL W-FRAC-ERG NOT LESS THAN ZERO                          
036800     PERFORM C320-00 THRU C320-99                                         
036900             UNTIL W-FRAC-ERG < 1                                         
037000                                                                          
037100     PERFORM C330-00 THRU C330-99                                         
037200                                                                          
037300     IF  C4-CHAR-ERG < ZERO                                               
037400         COMPUTE C4-CHAR-ERG-ABS = ZERO - C4-CHAR-ERG                     
037500         PERFORM C340-00 THRU C340-99                                     
037600                 C4-CHAR-ERG-ABS TIMES                                    
037700     ELSE                                                                 
037800         MOVE C4-CHAR-ERG TO C4-CHAR-ERG-ABS                              
037900         PERFORM C350-00 THRU C350-99                                     
038000                 C4-CHAR-ERG-ABS TIMES                                    
038100     END-IF                                                               
038200     .                                                                    
038300 C300-99.                                                                 
038400     EXIT.                                                                
038500******************************************************************        
038600* Bruchteil solange anheben, bis er nicht mehr negativ ist                
038700******************************************************************        
038800 C310-00.                                                                 
038900     ADD 1 TO W-FRAC-ERG                                                  
039000     SUBTRACT 1 FROM C4-CHAR-ERG                                          
039100     .                                                                    
039200 C310-99.                                                                 
039300     EXIT.                                                                
039400******************************************************************        
039500* Bruchteil solange absenken, bis er unter 1 liegt                        
039600******************************************************************        
039700 C320-00.                                                                 
039800     SUBTRACT 1 FROM W-FRAC-ERG                                           
039900     ADD 1 TO C4-CHAR-ERG                                                 
040000     .                                                                    
040100 C320-99.                                                                 
040200     EXIT.                                                                
040300******************************************************************        
040400* Bracket in FRAC-TAB suchen und Antilog interpolieren                    
040500******************************************************************        
040600 C330-00.                                                                 
040700     SET FRAC-IDX    TO 1                                                 
040800     SET ANTILOG-IDX TO 1                                                 
040900     PERFORM C335-00 THRU C335-99                                         
041000             UNTIL FRAC-IDX >= 21                                         
041100             OR    W-FRAC-ERG NOT GREATER                                 
041200                   FRAC-EINTRAG(FRAC-IDX + 1)                             
041300                                                                          
041400     COMPUTE W-DELTA-X ROUNDED =                                          
041500             FRAC-EINTRAG(FRAC-IDX + 1) - FRAC-EINTRAG(FRAC-IDX)          
041600     IF  W-DELTA-X = ZERO                                                 
041700         MOVE ANTILOG-EINTRAG(FRAC-IDX) TO W-ANTILOG-FRAC                 
041800     ELSE                                                                 
041900         COMPUTE W-DELTA-Y ROUNDED =                                      
042000             ANTILOG-EINTRAG(FRAC-IDX + 1)                                
042100                   - ANTILOG-EINTRAG(FRAC-IDX)                            
042200         COMPUTE W-ANTEIL ROUNDED =                                       
042300             (W-FRAC-ERG - FRAC-EINTRAG(FRAC-IDX)) / W-DELTA-X            
042400         COMPUTE W-ANTILOG-FRAC ROUNDED =                                 
042500             ANTILOG-EINTRAG(FRAC-IDX) + (W-ANTEIL * W-DELTA-Y)           
042600     END-IF                                                               
042700     MOVE W-ANTILOG-FRAC TO W-ERGEBNIS                                    
042800     .                                                                    
042900 C330-99.                                                                 
043000     EXIT.                                                                
043100******************************************************************        
043200* FRAC-IDX/ANTILOG-IDX je einen Schritt weiterruecken                     
043300******************************************************************        
043400 C335-00.                                                                 
043500     SET FRAC-IDX    UP BY 1                                              
043600     SET ANTILOG-IDX UP BY 1                                              
043700     .                                                                    
043800 C335-99.                                                                 
043900     EXIT.                                                                
044000******************************************************************        
044100* Ergebnis C4-CHAR-ERG-ABS mal durch 10 teilen (negative Chark.)          
044200******************************************************************        
044300 C340-00.                                                                 
044400     COMPUTE W-ERGEBNIS ROUNDED = W-ERGEBNIS / 10                         
044500     .                                                                    
044600 C340-99.                                                                 
044700     EXIT.                                                                
044800******************************************************************        
044900* Ergebnis C4-CHAR-ERG-ABS mal mit 10 malnehmen (pos. Charakt.)           
045000******************************************************************        
045100 C350-00.                                                                 
045200     COMPUTE W-ERGEBNIS ROUNDED = W-ERGEBNIS * 10                         
045300     .                                                                    
045400 C350-99.                                                                 
045500     EXIT.                                                                

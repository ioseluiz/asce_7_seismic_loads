000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?NOLMAP, SYMBOLS, INSPECT                                                
000500 ?SAVE ALL                                                                
000600 ?SAVEABEND                                                               
000700 ?LINES 66                                                                
000800 ?CHECK 3                                                                 
000900                                                                          
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.    SEISCLC0M.                                                
001200 AUTHOR.        R. VON HAGEN.                                             
001300 INSTALLATION.  BAUSTATIK-DV RECHENZENTRUM.                               
001400 DATE-WRITTEN.  1989-02-20.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      OHNE BESCHRAENKUNG.                                       
001700                                                                          
001800*****************************************************************         
001900* Letzte Aenderung :: 2014-02-11                                          
002000* Letzte Version   :: D.04.00                                             
002100* Kurzbeschreibung :: Rechenkern der Erdbebenersatzlast nach              
002200*                     ASCE 7-05, Kapitel 11/12 (statisches                
002300*                     Ersatzkraftverfahren, "Equivalent Lateral           
002400*                     Force Procedure").                                  
002500* Auftrag          :: EQLOAD-4                                            
002600*                                                                         
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002900*----------------------------------------------------------------*        
003000* Vers.   | Datum      | von | Kommentar                    *     EQL0100 
003100*---------|------------|-----|------------------------------*     EQL0100 
003200* A.00.00 | 1989-02-20 | rvh | Neuerstellung: Fa/Fv, SDS/SD1*     EQL0101 
003300*         |            |     | und SDC nach Tab. 11.4/11.6  *     EQL0101 
003400* A.01.00 | 1990-07-11 | rvh | Grundschwingzeit Ta und obe- *     EQL0102 
003500*         |            |     | rer Grenzwert Cu ergaenzt    *     EQL0102 
003600* B.00.00 | 1992-05-04 | kl  | Cs nach 4 Zweigen (Min/Max)  *     EQL0103 
003700*         |            |     | und Grundwert V eingebaut    *     EQL0103 
003800* B.01.00 | 1994-11-19 | rvh | Vertikalverteilung Cvx/Fx u. *     EQL0104 
003900*         |            |     | Stockwerksschub Vx ergaenzt  *     EQL0104 
004000* C.00.00 | 1997-03-27 | jsp | Zulaessige Stockwerksverschie*     EQL0105 
004100*         |            |     | bung (Drift) nach Tab.12.12-1*     EQL0105 
004200* C.01.00 | 1998-11-09 | jsp | Jahr-2000-Pruefung DATUM-Fld *     EQL0106 
004300*         |            |     | (keine 2stell. Jahre im Mod)*      EQL0106 
004400* C.02.00 | 2002-08-14 | hm  | Antwortspektrum (100 Punkte) *     EQL0107 
004500*         |            |     | fuer Plot-Anwendung erstellt *     EQL0107 
004600* D.00.00 | 2006-01-22 | hm  | Umstellung Fx/V/W auf waehl- *     EQL0108 
004700*         |            |     | bare Ausgabeeinheit KN/TON/KG*     EQL0108 
004800* D.01.00 | 2009-06-30 | rvh | Lastkombinationen 5 und 7    *     EQL0109 
004900*         |            |     | nach Abschnitt 12.4.2 erg.   *     EQL0109 
005000* D.02.00 | 2011-04-15 | kl  | Ruf von SEISPWR0M fuer alle  *     EQL0110 
005100*         |            |     | gebrochenen Exponenten (hn**x,*    EQL0110 
005200*         |            |     | hx**k) statt Naeherungsformel*     EQL0110 
005300* D.03.00 | 2013-09-03 | rvh | Anpassung Aufrufschnittstelle*     EQL0111 
005400*         |            |     | SEISDRV0O (Auftrag EQLOAD-4) *     EQL0111 
005500* D.04.00 | 2014-02-11 | hm  | Fehler #4471: Suchschleifen  *     EQL0112 
005600*         |            |     | D100/D200/E200 liefen bis    *     EQL0112 
005700*         |            |     | Index 5 und lasen ueber die  *     EQL0112 
005800*         |            |     | Tabellengrenze (Fa/Fv/Cu bei *     EQL0112 
005900*         |            |     | Ss>1.25g bzw. S1/SD1>0.40).  *     EQL0112 
006000*         |            |     | Grenzwert nun VOR der Schlei-*     EQL0112 
006100*         |            |     | fe abgefragt, Index auf 4    *     EQL0112 
006200*         |            |     | begrenzt. Ausserdem fehlender*     EQL0112 
006300*         |            |     | Endwert-Clamp unterhalb der  *     EQL0112 
006400*         |            |     | ersten Stuetzstelle ergaenzt *     EQL0112 
006500*         |            |     | (bisher falsche Extrapolation*     EQL0112 
006600*         |            |     | statt Randwert lt. Vorgabe). *     EQL0112 
006700*----------------------------------------------------------------*        
006800*                                                                         
006900* Programmbeschreibung                                                    
007000* --------------------                                                    
007100* Von SEISDRV0O je Auftrag einmal gerufenes Rechenmodul. Ueber-           
007200* nimmt die Auftragsparameter und die Stockwerksliste (Tabelle            
007300* STORY-TABLE-AREA, von SEISDRV0O gefuellt) und liefert Boden-            
007400* beschleunigungen, Bemessungsspektralwerte, Erdbebenzone (SDC),          
007500* Grundschwingzeit, seismischen Antwortbeiwert Cs, Grundwert der          
007600* Ersatzkraft V, die vertikale Kraftverteilung samt Stockwerks-           
007700* schub (Tabelle FORCE-TABLE-AREA), die zulaessige Stockwerks-            
007800* verschiebung sowie das 100-Punkte-Antwortspektrum (Tabelle              
007900* SPECTRUM-TABLE-AREA) zurueck. Alle gebrochenen Potenzen werden          
008000* per CALL an SEISPWR0M gebildet (keine COBOL-Bibliotheksfkt.).           
008100*                                                                         
008200******************************************************************        
008300                                                                          
008400 ENVIRONMENT DIVISION.                                                    
008500 CONFIGURATION SECTION.                                                   
008600 SPECIAL-NAMES.                                                           
008700     SWITCH-15 IS ANZEIGE-VERSION                                         
008800         ON STATUS IS SHOW-VERSION                                        
008900     UPSI-0 IS PROTOKOLL-AN                                               
009000         ON STATUS IS MIT-PROTOKOLL                                       
009100     CLASS ALPHNUM IS "A" THRU "Z".                                       
009200                                                                          
009300 INPUT-OUTPUT SECTION.                                                    
009400 FILE-CONTROL.                                                            
009500                                                                          
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000*--------------------------------------------------------------*          
010100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
010200*--------------------------------------------------------------*          
010300 01          COMP-FELDER.                                                 
010400     05      C4-KLASSE-IDX       PIC S9(04) COMP.                         
010500     05      C4-BP-IDX           PIC S9(04) COMP.                         
010600     05      C4-TYP-IDX          PIC S9(04) COMP.                         
010700     05      C4-STORY-IDX        PIC S9(04) COMP.                         
010800     05      C4-SPEC-IDX         PIC S9(04) COMP.                         
010900     05      C4-FORCE-IDX        PIC S9(04) COMP.                         
011000                                                                          
011100     05      C4-X.                                                        
011200      10                         PIC X VALUE LOW-VALUE.                   
011300      10     C4-X2               PIC X.                                   
011400     05      C4-NUM REDEFINES C4-X                                        
011500                                 PIC S9(04) COMP.                         
011600*--------------------------------------------------------------*          
011700* Display-Felder: Praefix D                                               
011800*--------------------------------------------------------------*          
011900 01          DISPLAY-FELDER.                                              
012000     05      D-NUM4              PIC -9(04).                              
012100     05      D-NUM6              PIC  9(06).                              
012200     05      FILLER              PIC X(04) VALUE SPACES.                  
012300*--------------------------------------------------------------*          
012400* Felder mit konstantem Inhalt: Praefix K                                 
012500*--------------------------------------------------------------*          
012600 01          KONSTANTE-FELDER.                                            
012700     05      K-MODUL             PIC X(08) VALUE "SEISCLC0".              
012800     05      K-FAKTOR-KN         PIC 9V9(05) VALUE 1.00000.               
012900     05      K-FAKTOR-TON        PIC 9V9(05) VALUE 0.10197.               
013000     05      K-FAKTOR-KG         PIC 999V9(05) VALUE 101.97000.           
013100     05      FILLER              PIC X(04) VALUE SPACES.                  
013200*----------------------------------------------------------------*        
013300* Conditional-Felder                                                      
013400*----------------------------------------------------------------*        
013500 01          SCHALTER.                                                    
013600     05      PRG-STATUS          PIC 9        VALUE ZERO.                 
013700          88 PRG-OK                           VALUE ZERO.                 
013800          88 PRG-ABBRUCH                      VALUE 1.                    
013900     05      SITE-F-FLAG         PIC X        VALUE "N".                  
014000          88 SITE-F-ABGELEHNT                 VALUE "J".                  
014100     05      MOMENT-RAHMEN-FLAG  PIC X        VALUE "N".                  
014200          88 IST-MOMENT-RAHMEN                VALUE "J".                  
014300     05      SDC-STRENG-FLAG     PIC X        VALUE "N".                  
014400          88 SDC-VERSCHAERFT                  VALUE "J".                  
014500     05      WHK-NULL-FLAG       PIC X        VALUE "N".                  
014600          88 SUM-WHK-IST-NULL                 VALUE "J".                  
014700     05      FILLER              PIC X(04) VALUE SPACES.                  
014800*--------------------------------------------------------------*          
014900* Arbeitsfelder: Praefix W                                                
015000*--------------------------------------------------------------*          
015100 01          WORK-FELDER.                                                 
015200     05      W-CAT-ROEM          PIC X(01) VALUE SPACE.                   
015300     05      W-SDC-SDS           PIC X(01) VALUE SPACE.                   
015400     05      W-SDC-SD1           PIC X(01) VALUE SPACE.                   
015500     05      W-DELTA-X           PIC 9(02)V9(06) VALUE ZERO.              
015600     05      W-DELTA-Y           PIC S9(02)V9(06) VALUE ZERO.             
015700     05      W-ANTEIL            PIC S9(02)V9(06) VALUE ZERO.             
015800     05      W-HN                PIC 9(05)V9(06) VALUE ZERO.              
015900     05      W-SUM-H             PIC 9(05)V9(06) VALUE ZERO.              
016000     05      W-SUM-WHK           PIC 9(11)V9(04) VALUE ZERO.              
016100     05      W-W-TOTAL-KN        PIC 9(09)V9(04) VALUE ZERO.              
016200     05      W-V-KN              PIC 9(09)V9(04) VALUE ZERO.              
016300     05      W-FAKTOR            PIC 9V9(05) VALUE ZERO.                  
016400     05      W-HX-KUM            PIC 9(05)V9(06) VALUE ZERO.              
016500     05      W-VX-KUM            PIC 9(09)V9(04) VALUE ZERO.              
016600     05      W-CS-VOR-MIN        PIC 9(02)V9(06) VALUE ZERO.              
016700     05      W-RIE                PIC 9(03)V9(04) VALUE ZERO.             
016800     05      FILLER              PIC X(04) VALUE SPACES.                  
016900*--------------------------------------------------------------*          
017000* Fa-Tafel (Tabelle 11.4-1), 5 Baugrundklassen x 5 Stuetzstellen          
017100*--------------------------------------------------------------*          
017200 01          FA-BP-WERTE.                                                 
017300     05      FILLER   PIC 9V99 VALUE 0.25.                                
017400     05      FILLER   PIC 9V99 VALUE 0.50.                                
017500     05      FILLER   PIC 9V99 VALUE 0.75.                                
017600     05      FILLER   PIC 9V99 VALUE 1.00.                                
017700     05      FILLER   PIC 9V99 VALUE 1.25.                                
017800 01          FA-BP REDEFINES FA-BP-WERTE.                                 
017900     05      FA-BP-EINTRAG       PIC 9V99 OCCURS 5                        
018000                                  INDEXED BY FA-BP-IDX.                   
018100                                                                          
018200 01          FA-TAB-WERTE.                                                
018300     05      FILLER   PIC 9V99 VALUE 0.8.                                 
018400     05      FILLER   PIC 9V99 VALUE 0.8.                                 
018500     05      FILLER   PIC 9V99 VALUE 0.8.                                 
018600     05      FILLER   PIC 9V99 VALUE 0.8.                                 
018700     05      FILLER   PIC 9V99 VALUE 0.8.                                 
018800     05      FILLER   PIC 9V99 VALUE 1.0.                                 
018900     05      FILLER   PIC 9V99 VALUE 1.0.                                 
019000     05      FILLER   PIC 9V99 VALUE 1.0.                                 
019100     05      FILLER   PIC 9V99 VALUE 1.0.                                 
019200     05      FILLER   PIC 9V99 VALUE 1.0.                                 
019300     05      FILLER   PIC 9V99 VALUE 1.2.                                 
019400     05      FILLER   PIC 9V99 VALUE 1.2.                                 
019500     05      FILLER   PIC 9V99 VALUE 1.1.                                 
019600     05      FILLER   PIC 9V99 VALUE 1.0.                                 
019700     05      FILLER   PIC 9V99 VALUE 1.0.                                 
019800     05      FILLER   PIC 9V99 VALUE 1.6.                                 
019900     05      FILLER   PIC 9V99 VALUE 1.4.                                 
020000     05      FILLER   PIC 9V99 VALUE 1.2.                                 
020100     05      FILLER   PIC 9V99 VALUE 1.1.                                 
020200     05      FILLER   PIC 9V99 VALUE 1.0.                                 
020300     05      FILLER   PIC 9V99 VALUE 2.5.                                 
020400     05      FILLER   PIC 9V99 VALUE 1.7.                                 
020500     05      FILLER   PIC 9V99 VALUE 1.2.                                 
020600     05      FILLER   PIC 9V99 VALUE 0.9.                                 
020700     05      FILLER   PIC 9V99 VALUE 0.9.                                 
020800 01          FA-TAB REDEFINES FA-TAB-WERTE.                               
020900     05      FA-ZEILE             OCCURS 5                                
021000                                  INDEXED BY FA-ZEILE-IDX.                
021100         10  FA-WERT              PIC 9V99 OCCURS 5                       
021200                                  INDEXED BY FA-WERT-IDX.                 
021300*--------------------------------------------------------------*          
021400* Fv-Tafel (Tabelle 11.4-2)                                               
021500*--------------------------------------------------------------*          
021600 01          FV-BP-WERTE.                                                 
021700     05      FILLER   PIC 9V99 VALUE 0.10.                                
021800     05      FILLER   PIC 9V99 VALUE 0.20.                                
021900     05      FILLER   PIC 9V99 VALUE 0.30.                                
022000     05      FILLER   PIC 9V99 VALUE 0.40.                                
022100     05      FILLER   PIC 9V99 VALUE 0.50.                                
022200 01          FV-BP REDEFINES FV-BP-WERTE.                                 
022300     05      FV-BP-EINTRAG       PIC 9V99 OCCURS 5                        
022400                                  INDEXED BY FV-BP-IDX.                   
022500                                                                          
022600 01          FV-TAB-WERTE.                                                
022700     05      FILLER   PIC 9V99 VALUE 0.8.                                 
022800     05      FILLER   PIC 9V99 VALUE 0.8.                                 
022900     05      FILLER   PIC 9V99 VALUE 0.8.                                 
023000     05      FILLER   PIC 9V99 VALUE 0.8.                                 
023100     05      FILLER   PIC 9V99 VALUE 0.8.                                 
023200     05      FILLER   PIC 9V99 VALUE 1.0.                                 
023300     05      FILLER   PIC 9V99 VALUE 1.0.                                 
023400     05      FILLER   PIC 9V99 VALUE 1.0.                                 
023500     05      FILLER   PIC 9V99 VALUE 1.0.                                 
023600     05      FILLER   PIC 9V99 VALUE 1.0.                                 
023700     05      FILLER   PIC 9V99 VALUE 1.7.                                 
023800     05      FILLER   PIC 9V99 VALUE 1.6.                                 
023900     05      FILLER   PIC 9V99 VALUE 1.5.                                 
024000     05      FILLER   PIC 9V99 VALUE 1.4.                                 
024100     05      FILLER   PIC 9V99 VALUE 1.3.                                 
024200     05      FILLER   PIC 9V99 VALUE 2.4.                                 
024300     05      FILLER   PIC 9V99 VALUE 2.0.                                 
024400     05      FILLER   PIC 9V99 VALUE 1.8.                                 
024500     05      FILLER   PIC 9V99 VALUE 1.6.                                 
024600     05      FILLER   PIC 9V99 VALUE 1.5.                                 
024700     05      FILLER   PIC 9V99 VALUE 3.5.                                 
024800     05      FILLER   PIC 9V99 VALUE 3.2.                                 
024900     05      FILLER   PIC 9V99 VALUE 2.8.                                 
025000     05      FILLER   PIC 9V99 VALUE 2.4.                                 
025100     05      FILLER   PIC 9V99 VALUE 2.4.                                 
025200 01          FV-TAB REDEFINES FV-TAB-WERTE.                               
025300     05      FV-ZEILE             OCCURS 5                                
025400                                  INDEXED BY FV-ZEILE-IDX.                
025500         10  FV-WERT              PIC 9V99 OCCURS 5                       
025600                                  INDEXED BY FV-WERT-IDX.                 
025700*--------------------------------------------------------------*          
025800* Cu-Tafel (Tabelle 12.8-1), obere Grenze T-upper = Cu * Ta               
025900*--------------------------------------------------------------*          
026000 01          CU-BP-WERTE.                                                 
026100     05      FILLER   PIC 9V99 VALUE 0.10.                                
026200     05      FILLER   PIC 9V99 VALUE 0.15.                                
026300     05      FILLER   PIC 9V99 VALUE 0.20.                                
026400     05      FILLER   PIC 9V99 VALUE 0.30.                                
026500     05      FILLER   PIC 9V99 VALUE 0.40.                                
026600 01          CU-BP REDEFINES CU-BP-WERTE.                                 
026700     05      CU-BP-EINTRAG        PIC 9V99 OCCURS 5                       
026800                                  INDEXED BY CU-BP-IDX.                   
026900                                                                          
027000 01          CU-TAB-WERTE.                                                
027100     05      FILLER   PIC 9V99 VALUE 1.7.                                 
027200     05      FILLER   PIC 9V99 VALUE 1.6.                                 
027300     05      FILLER   PIC 9V99 VALUE 1.5.                                 
027400     05      FILLER   PIC 9V99 VALUE 1.4.                                 
027500     05      FILLER   PIC 9V99 VALUE 1.4.                                 
027600 01          CU-TAB REDEFINES CU-TAB-WERTE.                               
027700     05      CU-TAB-EINTRAG        PIC 9V99 OCCURS 5                      
027800                                  INDEXED BY CU-TAB-IDX.                  
027900*--------------------------------------------------------------*          
028000* Ct/x-Tafel je Tragwerksart, Grundschwingzeit Ta = Ct * hn**x            
028100*--------------------------------------------------------------*          
028200 01          CTX-TAB-WERTE.                                               
028300     05      FILLER  PIC X       VALUE "S".                               
028400     05      FILLER  PIC 9V9999  VALUE 0.0724.                            
028500     05      FILLER  PIC 9V99    VALUE 0.80.                              
028600     05      FILLER  PIC X       VALUE "C".                               
028700     05      FILLER  PIC 9V9999  VALUE 0.0466.                            
028800     05      FILLER  PIC 9V99    VALUE 0.90.                              
028900     05      FILLER  PIC X       VALUE "E".                               
029000     05      FILLER  PIC 9V9999  VALUE 0.0731.                            
029100     05      FILLER  PIC 9V99    VALUE 0.75.                              
029200     05      FILLER  PIC X       VALUE "O".                               
029300     05      FILLER  PIC 9V9999  VALUE 0.0488.                            
029400     05      FILLER  PIC 9V99    VALUE 0.75.                              
029500 01          CTX-TAB REDEFINES CTX-TAB-WERTE.                             
029600     05      CTX-EINTRAG          OCCURS 4 INDEXED BY CTX-IDX.            
029700         10  CTX-TYP              PIC X.                                  
029800         10  CTX-CT               PIC 9V9999.                             
029900         10  CTX-X                PIC 9V99.                               
030000*--------------------------------------------------------------*          
030100* Grundverschiebungs-Verhaeltnis je Nutzungskategorie (Tab.               
030200* 12.12-1); Kategorie wird ueber Ie nach Tab. 11.5-1 ermittelt.           
030300*--------------------------------------------------------------*          
030400 01          DRIFT-TAB-WERTE.                                             
030500     05      FILLER   PIC 9V9999 VALUE 0.0250.                            
030600     05      FILLER   PIC 9V9999 VALUE 0.0200.                            
030700     05      FILLER   PIC 9V9999 VALUE 0.0150.                            
030800 01          DRIFT-TAB REDEFINES DRIFT-TAB-WERTE.                         
030900     05      DRIFT-EINTRAG         PIC 9V9999 OCCURS 3                    
031000                                  INDEXED BY DRIFT-IDX.                   
031100                                                                          
031200*-->    Von SEISDRV0O gefuellte Stockwerksliste (E/A, Bottom-Up)          
031300 01     STORY-TABLE-AREA IS EXTERNAL.                                     
031400     05  STORY-ANZ                PIC S9(04) COMP.                        
031500     05  STORY-EINTRAG OCCURS 50 INDEXED BY STORY-IDX.                    
031600         10  STORY-NAME           PIC X(12).                              
031700         10  STORY-H              PIC 9(03)V9(02).                        
031800         10  STORY-W              PIC 9(07)V9(02).                        
031900         10  STORY-HX             PIC 9(04)V9(02).                        
032000         10  FILLER               PIC X(04).                              
032100     05  FILLER                   PIC X(04).                              
032200                                                                          
032300*-->    Von SEISCLC0M gefuellte Ergebniszeilen (Top-Down im               
032400*       Druck, hier in Eingabereihenfolge Bottom-Up abgelegt)             
032500 01     FORCE-TABLE-AREA IS EXTERNAL.                                     
032600     05  FORCE-ANZ                PIC S9(04) COMP.                        
032700     05  FORCE-EINTRAG OCCURS 50 INDEXED BY FORCE-IDX.                    
032800         10  FORCE-NAME           PIC X(12).                              
032900         10  FORCE-HX             PIC 9(04)V9(02).                        
033000         10  FORCE-WX             PIC 9(08).                              
033100         10  FORCE-CVX            PIC 9(01)V9(04).                        
033200         10  FORCE-FX             PIC 9(08)V9(02).                        
033300         10  FORCE-VX             PIC 9(08)V9(02).                        
033400         10  FORCE-DELTA-A        PIC 9(04)V9(02).                        
033500         10  FILLER               PIC X(04).                              
033600     05  FILLER                   PIC X(04).                              
033700                                                                          
033800*-->    Von SEISCLC0M gefuelltes Antwortspektrum (100 Punkte)             
033900 01     SPECTRUM-TABLE-AREA IS EXTERNAL.                                  
034000     05  SPEC-ANZ                 PIC S9(04) COMP.                        
034100     05  SPEC-EINTRAG OCCURS 100 INDEXED BY SPEC-IDX.                     
034200         10  SPEC-T               PIC 9(03)V9(04).                        
034300         10  SPEC-SA              PIC 9(01)V9(04).                        
034400     05  FILLER                   PIC X(04).                              
034500                                                                          
034600 LINKAGE SECTION.                                                         
034700*-->    Auftragsparameter und Zwischenergebnisse, von SEISDRV0O           
034800*       uebergeben bzw. zum Druck zurueckgeliefert                        
034900 01     LINK-REC.                                                         
035000     05  LINK-JOB-PARM.                                                   
035100         10  LINK-SS              PIC 9(01)V9(03).                        
035200         10  LINK-S1              PIC 9(01)V9(03).                        
035300         10  LINK-TL              PIC 9(02)V9(02).                        
035400         10  LINK-SITE-CLASS      PIC X(01).                              
035500         10  LINK-R               PIC 9(02)V9(02).                        
035600         10  LINK-OMEGA0          PIC 9(01)V9(02).                        
035700         10  LINK-RHO             PIC 9(01)V9(02).                        
035800         10  LINK-IE              PIC 9(01)V9(02).                        
035900         10  LINK-STRUCT-TYPE     PIC X(01).                              
036000         10  LINK-UNIT-CODE       PIC X(03).                              
036100     05  LINK-JOB-RESULT.                                                 
036200         10  LINK-FA              PIC 9(01)V9(02).                        
036300         10  LINK-FV              PIC 9(01)V9(02).                        
036400         10  LINK-SMS             PIC 9(02)V9(03).                        
036500         10  LINK-SM1             PIC 9(02)V9(03).                        
036600         10  LINK-SDS             PIC 9(02)V9(03).                        
036700         10  LINK-SD1             PIC 9(02)V9(03).                        
036800         10  LINK-SDC             PIC X(01).                              
036900         10  LINK-TA              PIC 9(02)V9(03).                        
037000         10  LINK-CU              PIC 9(01)V9(02).                        
037100         10  LINK-TUSED           PIC 9(02)V9(03).                        
037200         10  LINK-CS-CALC         PIC 9(01)V9(04).                        
037300         10  LINK-CS-MAX          PIC 9(01)V9(04).                        
037400         10  LINK-CS-MIN          PIC 9(01)V9(04).                        
037500         10  LINK-CS              PIC 9(01)V9(04).                        
037600         10  LINK-K-EXP           PIC 9(01)V9(03).                        
037700         10  LINK-W-TOTAL         PIC 9(09)V9(02).                        
037800         10  LINK-V               PIC 9(09)V9(02).                        
037900         10  LINK-T0              PIC 9(01)V9(04).                        
038000         10  LINK-TS              PIC 9(01)V9(04).                        
038100         10  LINK-EV-COEF         PIC 9(01)V9(03).                        
038200         10  LINK-C5              PIC 9(01)V9(03).                        
038300         10  LINK-C7              PIC 9(01)V9(03).                        
038400         10  LINK-DRIFT-RATIO     PIC 9(01)V9(04).                        
038500         10  LINK-RC              PIC S9(04) COMP.                        
038600              88 LINK-RC-OK                  VALUE 0.                     
038700              88 LINK-RC-SITE-F              VALUE 1.                     
038800     05  FILLER                   PIC X(08).                              
038900                                                                          
039000*-->    Aufrufschnittstelle SEISPWR0M (Potenzierung A**B)                 
039100 01     LINK-PWR-REC.                                                     
039200     05  LINK-PWR-BASIS           PIC 9(05)V9(06).                        
039300     05  LINK-PWR-EXPONENT        PIC S9(01)V9(04).                       
039400     05  LINK-PWR-ERGEBNIS        PIC 9(05)V9(06).                        
039500     05  LINK-PWR-RC              PIC S9(04) COMP.                        
039600          88 LINK-PWR-OK                     VALUE 0.                     
039700          88 LINK-PWR-BASIS-NULL             VALUE 1.                     
039800     05  FILLER                   PIC X(04).                              
039900                                                                          
040000 PROCEDURE DIVISION USING LINK-REC.                                       
040100******************************************************************        
040200* Steuerungs-Section                                                      
040300******************************************************************        
040400 A100-STEUERUNG SECTION.                                                  
040500 A100-00.                                                                 
040600     IF  SHOW-VERSION                                                     
040700         DISPLAY K-MODUL " - VERSIONSANZEIGE"                             
040800         STOP RUN                                                         
040900     END-IF                                                               
041000                                                                          
041100     PERFORM B000-00 THRU B000-99                                         
041200     PERFORM B200-00 THRU B200-99                                         
041300     IF  SITE-F-ABGELEHNT                                                 
041400         SET LINK-RC-SITE-F TO TRUE                                       
041500         GO TO A100-99                                                    
041600     END-IF                                                               
041700                                                                          
041800     PERFORM D100-00 THRU D100-99                                         
041900     PERFORM D200-00 THRU D200-99                                         
042000     PERFORM D300-00 THRU D300-99                                         
042100     PERFORM D400-00 THRU D400-99                                         
042200     PERFORM E100-00 THRU E100-99                                         
042300     PERFORM E200-00 THRU E200-99                                         
042400     PERFORM F100-00 THRU F100-99                                         
042500     PERFORM F200-00 THRU F200-99                                         
042600     PERFORM F300-00 THRU F300-99                                         
042700     PERFORM F400-00 THRU F400-99                                         
042800     PERFORM G100-00 THRU G100-99                                         
042900     PERFORM G200-00 THRU G200-99                                         
043000     PERFORM H100-00 THRU H100-99                                         
043100     PERFORM H200-00 THRU H200-99                                         
043200     PERFORM H300-00 THRU H300-99                                         
043300     PERFORM J100-00 THRU J100-99                                         
043400     SET LINK-RC-OK TO TRUE                                               
043500     .                                                                    
043600 A100-99.                                                                 
043700     EXIT PROGRAM.                                                        
043800******************************************************************        
043900* Vorlauf                                                                 
044000******************************************************************        
044100 B000-00.                                                                 
044200     MOVE ZERO TO PRG-STATUS                                              
044300     MOVE "N"  TO SITE-F-FLAG MOMENT-RAHMEN-FLAG                          
044400                  SDC-STRENG-FLAG WHK-NULL-FLAG                           
044500     MOVE ZERO TO W-SUM-H W-SUM-WHK W-W-TOTAL-KN W-V-KN                   
044600     .                                                                    
044700 B000-99.                                                                 
044800     EXIT.                                                                
044900******************************************************************        
045000* Validierung: Baugrundklasse F und R = 0 (Auftrag EQL0101)               
045100******************************************************************        
045200 B200-00.                                                                 
045300     IF  LINK-SITE-CLASS = "F"                                            
045400         SET SITE-F-ABGELEHNT TO TRUE                                     
045500         GO TO B200-99                                                    
045600     END-IF                                                               
045700     IF  LINK-R = ZERO                                                    
045800         MOVE 1.00 TO LINK-R                                              
045900     END-IF                                                               
046000     .                                                                    
046100 B200-99.                                                                 
046200     EXIT.                                                                
046300******************************************************************        
046400* Fa ermitteln (Tabelle 11.4-1) ueber Interpolation                       
046500* 2014-02-11 hm Fehler #4471: Randwerte VOR Schleife geklammert,          
046600*               Schleifenindex auf 4 begrenzt (s. Aenderungslog).         
046700******************************************************************        
046800 D100-00.                                                                 
046900     PERFORM D010-KLASSE-IDX THRU D010-99                                 
047000     SET FA-ZEILE-IDX TO C4-KLASSE-IDX                                    
047100     IF  LINK-SS NOT GREATER FA-BP-EINTRAG(1)                             
047200         MOVE FA-WERT(FA-ZEILE-IDX 1) TO LINK-FA                          
047300     ELSE                                                                 
047400         IF  LINK-SS NOT LESS FA-BP-EINTRAG(5)                            
047500             MOVE FA-WERT(FA-ZEILE-IDX 5) TO LINK-FA                      
047600         ELSE                                                             
047700             SET FA-BP-IDX    TO 1                                        
047800             SET FA-WERT-IDX  TO 1                                        
047900             PERFORM D110-00 THRU D110-99                                 
048000                     UNTIL FA-BP-IDX >= 4                                 
048100                     OR    LINK-SS NOT GREATER                            
048200                           FA-BP-EINTRAG(FA-BP-IDX + 1)                   
048300                                                                          
048400             COMPUTE W-DELTA-X ROUNDED =                                  
048500                     FA-BP-EINTRAG(FA-BP-IDX + 1)                         
048600                           - FA-BP-EINTRAG(FA-BP-IDX)                     
048700             IF  W-DELTA-X = ZERO                                         
048800                 MOVE FA-WERT(FA-ZEILE-IDX FA-WERT-IDX) TO LINK-FA        
048900             ELSE                                                         
049000                 COMPUTE W-DELTA-Y ROUNDED =                              
049100                     FA-WERT(FA-ZEILE-IDX FA-WERT-IDX + 1)                
049200                           - FA-WERT(FA-ZEILE-IDX FA-WERT-IDX)            
049300                 COMPUTE W-ANTEIL ROUNDED =                               
049400                     (LINK-SS - FA-BP-EINTRAG(FA-BP-IDX))                 
049500                           / W-DELTA-X                                    
049600                 COMPUTE LINK-FA ROUNDED =                                
049700                     FA-WERT(FA-ZEILE-IDX FA-WERT-IDX)                    
049800                           + (W-ANTEIL * W-DELTA-Y)                       
049900             END-IF                                                       
050000         END-IF                                                           
050100     END-IF                                                               
050200     .                                                                    
050300 D100-99.                                                                 
050400     EXIT.                                                                
050500******************************************************************        
050600* Baugrundklasse (A-E) in Zeilenindex (1-5) umsetzen                      
050700******************************************************************        
050800 D010-KLASSE-IDX.                                                         
050900     EVALUATE LINK-SITE-CLASS                                             
051000         WHEN "A" MOVE 1 TO C4-KLASSE-IDX                                 
051100         WHEN "B" MOVE 2 TO C4-KLASSE-IDX                                 
051200         WHEN "C" MOVE 3 TO C4-KLASSE-IDX                                 
051300         WHEN "D" MOVE 4 TO C4-KLASSE-IDX                                 
051400         WHEN OTHER MOVE 5 TO C4-KLASSE-IDX                               
051500     END-EVALUATE                                                         
051600     .                                                                    
051700 D010-99.                                                                 
051800     EXIT.                                                                
051900******************************************************************        
052000* FA-BP-IDX/FA-WERT-IDX je einen Schritt weiterruecken                    
052100******************************************************************        
052200 D110-00.                                                                 
052300     SET FA-BP-IDX   UP BY 1                                              
052400     SET FA-WERT-IDX UP BY 1                                              
052500     .                                                                    
052600 D110-99.                                                                 
052700     EXIT.                                                                
052800******************************************************************        
052900* Fv ermitteln (Tabelle 11.4-2) ueber Interpolation                       
053000* 2014-02-11 hm Fehler #4471: dieselbe Korrektur wie D100-00.             
053100******************************************************************        
053200 D200-00.                                                                 
053300     SET FV-ZEILE-IDX TO C4-KLASSE-IDX                                    
053400     IF  LINK-S1 NOT GREATER FV-BP-EINTRAG(1)                             
053500         MOVE FV-WERT(FV-ZEILE-IDX 1) TO LINK-FV                          
053600     ELSE                                                                 
053700         IF  LINK-S1 NOT LESS FV-BP-EINTRAG(5)                            
053800             MOVE FV-WERT(FV-ZEILE-IDX 5) TO LINK-FV                      
053900         ELSE                                                             
054000             SET FV-BP-IDX    TO 1                                        
054100             SET FV-WERT-IDX  TO 1                                        
054200             PERFORM D210-00 THRU D210-99                                 
054300                     UNTIL FV-BP-IDX >= 4                                 
054400                     OR    LINK-S1 NOT GREATER                            
054500                           FV-BP-EINTRAG(FV-BP-IDX + 1)                   
054600                                                                          
054700             COMPUTE W-DELTA-X ROUNDED =                                  
054800                     FV-BP-EINTRAG(FV-BP-IDX + 1)                         
054900                           - FV-BP-EINTRAG(FV-BP-IDX)                     
055000             IF  W-DELTA-X = ZERO                                         
055100                 MOVE FV-WERT(FV-ZEILE-IDX FV-WERT-IDX) TO LINK-FV        
055200             ELSE                                                         
055300                 COMPUTE W-DELTA-Y ROUNDED =                              
055400                     FV-WERT(FV-ZEILE-IDX FV-WERT-IDX + 1)                
055500                           - FV-WERT(FV-ZEILE-IDX FV-WERT-IDX)            
055600                 COMPUTE W-ANTEIL ROUNDED =                               
055700                     (LINK-S1 - FV-BP-EINTRAG(FV-BP-IDX))                 
055800                           / W-DELTA-X                                    
055900                 COMPUTE LINK-FV ROUNDED =                                
056000                     FV-WERT(FV-ZEILE-IDX FV-WERT-IDX)                    
056100                           + (W-ANTEIL * W-DELTA-Y)                       
056200             END-IF                                                       
056300         END-IF                                                           
056400     END-IF                                                               
056500     .                                                                    
056600 D200-99.                                                                 
056700     EXIT.                                                                
056800******************************************************************        
056900* FV-BP-IDX/FV-WERT-IDX je einen Schritt weiterruecken                    
057000******************************************************************        
057100 D210-00.                                                                 
057200     SET FV-BP-IDX   UP BY 1                                              
057300     SET FV-WERT-IDX UP BY 1                                              
057400     .                                                                    
057500 D210-99.                                                                 
057600     EXIT.                                                                
057700******************************************************************        
057800* Bemessungsspektralwerte SMS/SM1/SDS/SD1                                 
057900******************************************************************        
058000 D300-00.                                                                 
058100     COMPUTE LINK-SMS ROUNDED = LINK-FA * LINK-SS                         
058200     COMPUTE LINK-SM1 ROUNDED = LINK-FV * LINK-S1                         
058300     COMPUTE LINK-SDS ROUNDED = LINK-SMS * 2 / 3                          
058400     COMPUTE LINK-SD1 ROUNDED = LINK-SM1 * 2 / 3                          
058500     .                                                                    
058600 D300-99.                                                                 
058700     EXIT.                                                                
058800******************************************************************        
058900* Erdbebenzone SDC (Tabelle 11.6-1/11.6-2) aus SDS und SD1                
059000******************************************************************        
059100 D400-00.                                                                 
059200     PERFORM D410-KATEGORIE THRU D410-99                                  
059300                                                                          
059400     EVALUATE TRUE                                                        
059500         WHEN LINK-SDS < 0.167       MOVE "A" TO W-SDC-SDS                
059600         WHEN LINK-SDS < 0.33                                             
059700             IF  W-CAT-ROEM = "4"                                         
059800                 MOVE "C" TO W-SDC-SDS                                    
059900             ELSE                                                         
060000                 MOVE "B" TO W-SDC-SDS                                    
060100             END-IF                                                       
060200         WHEN LINK-SDS < 0.50                                             
060300             IF  W-CAT-ROEM = "4"                                         
060400                 MOVE "D" TO W-SDC-SDS                                    
060500             ELSE                                                         
060600                 MOVE "C" TO W-SDC-SDS                                    
060700             END-IF                                                       
060800         WHEN OTHER                  MOVE "D" TO W-SDC-SDS                
060900     END-EVALUATE                                                         
061000                                                                          
061100     EVALUATE TRUE                                                        
061200         WHEN LINK-SD1 < 0.067       MOVE "A" TO W-SDC-SD1                
061300         WHEN LINK-SD1 < 0.133                                            
061400             IF  W-CAT-ROEM = "4"                                         
061500                 MOVE "C" TO W-SDC-SD1                                    
061600             ELSE                                                         
061700                 MOVE "B" TO W-SDC-SD1                                    
061800             END-IF                                                       
061900         WHEN LINK-SD1 < 0.20                                             
062000             IF  W-CAT-ROEM = "4"                                         
062100                 MOVE "D" TO W-SDC-SD1                                    
062200             ELSE                                                         
062300                 MOVE "C" TO W-SDC-SD1                                    
062400             END-IF                                                       
062500         WHEN OTHER                  MOVE "D" TO W-SDC-SD1                
062600     END-EVALUATE                                                         
062700                                                                          
062800     IF  W-SDC-SDS > W-SDC-SD1                                            
062900         MOVE W-SDC-SDS TO LINK-SDC                                       
063000     ELSE                                                                 
063100         MOVE W-SDC-SD1 TO LINK-SDC                                       
063200     END-IF                                                               
063300     .                                                                    
063400 D400-99.                                                                 
063500     EXIT.                                                                
063600******************************************************************        
063700* Nutzungskategorie aus Ie ableiten (1/2=I-II, 3=III, 4=IV)               
063800******************************************************************        
063900 D410-KATEGORIE.                                                          
064000     EVALUATE TRUE                                                        
064100         WHEN LINK-IE < 1.25 MOVE "2" TO W-CAT-ROEM                       
064200         WHEN LINK-IE < 1.50 MOVE "3" TO W-CAT-ROEM                       
064300         WHEN OTHER          MOVE "4" TO W-CAT-ROEM                       
064400     END-EVALUATE                                                         
064500     .                                                                    
064600 D410-99.                                                                 
064700     EXIT.                                                                
064800******************************************************************        
064900* Grundschwingzeit Ta = Ct * hn ** x (Abschnitt 12.8.2.1)                 
065000******************************************************************        
065100 E100-00.                                                                 
065200     MOVE ZERO TO W-SUM-H                                                 
065300     PERFORM E110-00 THRU E110-99                                         
065400             VARYING STORY-IDX FROM 1 BY 1                                
065500             UNTIL STORY-IDX > STORY-ANZ                                  
065600     MOVE W-SUM-H TO W-HN                                                 
065700                                                                          
065800     PERFORM E120-CTX-SUCHEN THRU E120-99                                 
065900                                                                          
066000     MOVE W-HN               TO LINK-PWR-BASIS                            
066100     MOVE CTX-X(CTX-IDX)     TO LINK-PWR-EXPONENT                         
066200     CALL "SEISPWR0M" USING LINK-PWR-REC                                  
066300     COMPUTE LINK-TA ROUNDED =                                            
066400             CTX-CT(CTX-IDX) * LINK-PWR-ERGEBNIS                          
066500     .                                                                    
066600 E100-99.                                                                 
066700     EXIT.                                                                
066800******************************************************************        
066900* Stockwerkshoehen aufsummieren = Gebaeudehoehe hn                        
067000******************************************************************        
067100 E110-00.                                                                 
067200     ADD STORY-H(STORY-IDX) TO W-SUM-H                                    
067300     .                                                                    
067400 E110-99.                                                                 
067500     EXIT.                                                                
067600******************************************************************        
067700* Ct/x-Zeile zur Tragwerksart LINK-STRUCT-TYPE suchen                     
067800******************************************************************        
067900 E120-CTX-SUCHEN.                                                         
068000     SET CTX-IDX TO 1                                                     
068100     PERFORM E121-00 THRU E121-99                                         
068200             UNTIL CTX-IDX >= 4                                           
068300             OR    CTX-TYP(CTX-IDX) = LINK-STRUCT-TYPE                    
068400     .                                                                    
068500 E120-99.                                                                 
068600     EXIT.                                                                
068700 E121-00.                                                                 
068800     SET CTX-IDX UP BY 1                                                  
068900     .                                                                    
069000 E121-99.                                                                 
069100     EXIT.                                                                
069200******************************************************************        
069300* Cu ermitteln (Tabelle 12.8-1); T-benutzt = MIN(Cu*Ta, Ta)               
069400* 2014-02-11 hm Fehler #4471: dieselbe Korrektur wie D100-00, hier        
069500*               fuer die untere Stuetzstelle SD1 (oberes Ende war         
069600*               bereits ueber IF LINK-SD1 > 0.40 abgefangen).             
069700******************************************************************        
069800 E200-00.                                                                 
069900     IF  LINK-SD1 > 0.40                                                  
070000         MOVE 1.4 TO LINK-CU                                              
070100     ELSE                                                                 
070200         IF  LINK-SD1 NOT GREATER CU-BP-EINTRAG(1)                        
070300             MOVE CU-TAB-EINTRAG(1) TO LINK-CU                            
070400         ELSE                                                             
070500             SET CU-BP-IDX  TO 1                                          
070600             SET CU-TAB-IDX TO 1                                          
070700             PERFORM E210-00 THRU E210-99                                 
070800                     UNTIL CU-BP-IDX >= 4                                 
070900                     OR    LINK-SD1 NOT GREATER                           
071000                           CU-BP-EINTRAG(CU-BP-IDX + 1)                   
071100                                                                          
071200             COMPUTE W-DELTA-X ROUNDED =                                  
071300                     CU-BP-EINTRAG(CU-BP-IDX + 1)                         
071400                           - CU-BP-EINTRAG(CU-BP-IDX)                     
071500             IF  W-DELTA-X = ZERO                                         
071600                 MOVE CU-TAB-EINTRAG(CU-BP-IDX) TO LINK-CU                
071700             ELSE                                                         
071800                 COMPUTE W-DELTA-Y ROUNDED =                              
071900                     CU-TAB-EINTRAG(CU-BP-IDX + 1)                        
072000                           - CU-TAB-EINTRAG(CU-BP-IDX)                    
072100                 COMPUTE W-ANTEIL ROUNDED =                               
072200                     (LINK-SD1 - CU-BP-EINTRAG(CU-BP-IDX))                
072300                           / W-DELTA-X                                    
072400                 COMPUTE LINK-CU ROUNDED =                                
072500                     CU-TAB-EINTRAG(CU-BP-IDX)                            
072600                           + (W-ANTEIL * W-DELTA-Y)                       
072700             END-IF                                                       
072800         END-IF                                                           
072900     END-IF                                                               
073000                                                                          
073100     COMPUTE LINK-TUSED ROUNDED = LINK-CU * LINK-TA                       
073200     IF  LINK-TUSED > LINK-TA                                             
073300         MOVE LINK-TA TO LINK-TUSED                                       
073400     END-IF                                                               
073500     .                                                                    
073600 E200-99.                                                                 
073700     EXIT.                                                                
073800******************************************************************        
073900* CU-BP-IDX/CU-TAB-IDX je einen Schritt weiterruecken                     
074000******************************************************************        
074100 E210-00.                                                                 
074200     SET CU-BP-IDX  UP BY 1                                               
074300     SET CU-TAB-IDX UP BY 1                                               
074400     .                                                                    
074500 E210-99.                                                                 
074600     EXIT.                                                                
074700******************************************************************        
074800* Seismischer Antwortbeiwert Cs (Abschnitt 12.8.1.1)                      
074900******************************************************************        
075000 F100-00.                                                                 
075100     COMPUTE W-RIE ROUNDED = LINK-R / LINK-IE                             
075200     PERFORM F110-00 THRU F110-99                                         
075300     PERFORM F120-00 THRU F120-99                                         
075400     PERFORM F130-00 THRU F130-99                                         
075500     PERFORM F140-00 THRU F140-99                                         
075600                                                                          
075700     IF  LINK-CS-CALC < LINK-CS-MAX                                       
075800         MOVE LINK-CS-CALC TO W-CS-VOR-MIN                                
075900     ELSE                                                                 
076000         MOVE LINK-CS-MAX  TO W-CS-VOR-MIN                                
076100     END-IF                                                               
076200     MOVE W-CS-VOR-MIN TO LINK-CS                                         
076300                                                                          
076400     IF  LINK-CS-MIN > LINK-CS                                            
076500         MOVE LINK-CS-MIN TO LINK-CS                                      
076600     END-IF                                                               
076700     IF  0.01 > LINK-CS                                                   
076800         MOVE 0.01 TO LINK-CS                                             
076900     END-IF                                                               
077000     .                                                                    
077100 F100-99.                                                                 
077200     EXIT.                                                                
077300******************************************************************        
077400* Cs-calc = SDS / (R/Ie)                        (Gl. 12.8-2)              
077500******************************************************************        
077600 F110-00.                                                                 
077700     COMPUTE LINK-CS-CALC ROUNDED = LINK-SDS / W-RIE                      
077800     .                                                                    
077900 F110-99.                                                                 
078000     EXIT.                                                                
078100******************************************************************        
078200* Cs-max, T-benutzt <= TL bzw. > TL              (Gl. 12.8-3/4)           
078300******************************************************************        
078400 F120-00.                                                                 
078500     IF  LINK-TUSED NOT GREATER LINK-TL                                   
078600         COMPUTE LINK-CS-MAX ROUNDED =                                    
078700                 LINK-SD1 / (LINK-TUSED * W-RIE)                          
078800     ELSE                                                                 
078900         COMPUTE LINK-CS-MAX ROUNDED =                                    
079000                 LINK-SD1 * LINK-TL                                       
079100                       / (LINK-TUSED * LINK-TUSED * W-RIE)                
079200     END-IF                                                               
079300     .                                                                    
079400 F120-99.                                                                 
079500     EXIT.                                                                
079600******************************************************************        
079700* Cs-min2 = 0,044 * SDS * Ie, Untergrenze 0,01    (Gl. 12.8-5)            
079800******************************************************************        
079900 F130-00.                                                                 
080000     COMPUTE LINK-CS-MIN ROUNDED = 0.044 * LINK-SDS * LINK-IE             
080100     IF  LINK-CS-MIN < 0.01                                               
080200         MOVE 0.01 TO LINK-CS-MIN                                         
080300     END-IF                                                               
080400     .                                                                    
080500 F130-99.                                                                 
080600     EXIT.                                                                
080700******************************************************************        
080800* Cs-min3 = 0,5 * S1 / (R/Ie) falls S1 >= 0,6      (Gl. 12.8-6)           
080900******************************************************************        
081000 F140-00.                                                                 
081100     IF  LINK-S1 NOT LESS 0.6                                             
081200         COMPUTE W-CS-VOR-MIN ROUNDED =                                   
081300                 0.5 * LINK-S1 / W-RIE                                    
081400         IF  W-CS-VOR-MIN > LINK-CS-MIN                                   
081500             MOVE W-CS-VOR-MIN TO LINK-CS-MIN                             
081600         END-IF                                                           
081700     END-IF                                                               
081800     .                                                                    
081900 F140-99.                                                                 
082000     EXIT.                                                                
082100******************************************************************        
082200* Gesamtgewicht und Grundwert der Ersatzkraft V (Gl. 12.8-1)              
082300******************************************************************        
082400 F200-00.                                                                 
082500     PERFORM F210-00 THRU F210-99                                         
082600             VARYING STORY-IDX FROM 1 BY 1                                
082700             UNTIL STORY-IDX > STORY-ANZ                                  
082800     COMPUTE W-V-KN ROUNDED = LINK-CS * W-W-TOTAL-KN                      
082900                                                                          
083000     PERFORM F220-EINHEITSFAKTOR THRU F220-99                             
083100     COMPUTE LINK-W-TOTAL ROUNDED = W-W-TOTAL-KN * W-FAKTOR               
083200     COMPUTE LINK-V       ROUNDED = W-V-KN * W-FAKTOR                     
083300     .                                                                    
083400 F200-99.                                                                 
083500     EXIT.                                                                
083600******************************************************************        
083700* Stockwerksgewichte aufsummieren = Gesamtgewicht (kN)                    
083800******************************************************************        
083900 F210-00.                                                                 
084000     ADD STORY-W(STORY-IDX) TO W-W-TOTAL-KN                               
084100     .                                                                    
084200 F210-99.                                                                 
084300     EXIT.                                                                
084400******************************************************************        
084500* Umrechnungsfaktor kN -> gewaehlte Ausgabeeinheit ermitteln              
084600******************************************************************        
084700 F220-EINHEITSFAKTOR.                                                     
084800     EVALUATE LINK-UNIT-CODE                                              
084900         WHEN "TON" MOVE K-FAKTOR-TON TO W-FAKTOR                         
085000         WHEN "KG "  MOVE K-FAKTOR-KG TO W-FAKTOR                         
085100         WHEN OTHER  MOVE K-FAKTOR-KN TO W-FAKTOR                         
085200     END-EVALUATE                                                         
085300     .                                                                    
085400 F220-99.                                                                 
085500     EXIT.                                                                
085600******************************************************************        
085700* Verteilungsexponent k (Abschnitt 12.8.3)                                
085800******************************************************************        
085900 F300-00.                                                                 
086000     EVALUATE TRUE                                                        
086100         WHEN LINK-TUSED NOT GREATER 0.5                                  
086200             MOVE 1.000 TO LINK-K-EXP                                     
086300         WHEN LINK-TUSED NOT LESS 2.5                                     
086400             MOVE 2.000 TO LINK-K-EXP                                     
086500         WHEN OTHER                                                       
086600             COMPUTE LINK-K-EXP ROUNDED =                                 
086700                     1 + (LINK-TUSED - 0.5) / 2                           
086800     END-EVALUATE                                                         
086900     .                                                                    
087000 F300-99.                                                                 
087100     EXIT.                                                                
087200******************************************************************        
087300* Vertikalanteil Ev und Lastkombinationen 5/7 (Abschnitt 12.4.2)          
087400******************************************************************        
087500 F400-00.                                                                 
087600     COMPUTE LINK-EV-COEF ROUNDED = 0.2 * LINK-SDS                        
087700     COMPUTE LINK-C5      ROUNDED = 1.2 + LINK-EV-COEF                    
087800     COMPUTE LINK-C7      ROUNDED = 0.9 - LINK-EV-COEF                    
087900     .                                                                    
088000 F400-99.                                                                 
088100     EXIT.                                                                
088200******************************************************************        
088300* Grenzverhaeltnis der Stockwerksverschiebung (Tab. 12.12-1               
088400* und Abschnitt 12.12.1.1 - Abminderung bei Momentrahmen)                 
088500******************************************************************        
088600 G100-00.                                                                 
088700     SET DRIFT-IDX TO 1                                                   
088800     IF  W-CAT-ROEM = "4"                                                 
088900         SET DRIFT-IDX TO 3                                               
089000     ELSE                                                                 
089100         IF  W-CAT-ROEM = "3"                                             
089200             SET DRIFT-IDX TO 2                                           
089300         END-IF                                                           
089400     END-IF                                                               
089500     MOVE DRIFT-EINTRAG(DRIFT-IDX) TO LINK-DRIFT-RATIO                    
089600                                                                          
089700     MOVE "N" TO MOMENT-RAHMEN-FLAG                                       
089800     IF  LINK-STRUCT-TYPE = "S" OR LINK-STRUCT-TYPE = "C"                 
089900         SET IST-MOMENT-RAHMEN TO TRUE                                    
090000     END-IF                                                               
090100     MOVE "N" TO SDC-STRENG-FLAG                                          
090200     IF  LINK-SDC = "D" OR LINK-SDC = "E" OR LINK-SDC = "F"               
090300         SET SDC-VERSCHAERFT TO TRUE                                      
090400     END-IF                                                               
090500                                                                          
090600     IF  IST-MOMENT-RAHMEN AND SDC-VERSCHAERFT                            
090700         COMPUTE LINK-DRIFT-RATIO ROUNDED =                               
090800                 LINK-DRIFT-RATIO / LINK-RHO                              
090900     END-IF                                                               
091000     .                                                                    
091100 G100-99.                                                                 
091200     EXIT.                                                                
091300******************************************************************        
091400* Kumulative Hoehe hx und zulaessige Verschiebung je Stockwerk            
091500******************************************************************        
091600 G200-00.                                                                 
091700     MOVE ZERO TO W-HX-KUM                                                
091800     PERFORM G210-00 THRU G210-99                                         
091900             VARYING STORY-IDX FROM 1 BY 1                                
092000             UNTIL STORY-IDX > STORY-ANZ                                  
092100     MOVE STORY-ANZ TO FORCE-ANZ                                          
092200     .                                                                    
092300 G200-99.                                                                 
092400     EXIT.                                                                
092500******************************************************************        
092600* Je Stockwerk: hx = hx(vorher) + h; Delta-a = h * Verhaeltnis            
092700******************************************************************        
092800 G210-00.                                                                 
092900     ADD STORY-H(STORY-IDX) TO W-HX-KUM                                   
093000     MOVE W-HX-KUM TO STORY-HX(STORY-IDX)                                 
093100     MOVE STORY-NAME(STORY-IDX) TO FORCE-NAME(STORY-IDX)                  
093200     MOVE W-HX-KUM TO FORCE-HX(STORY-IDX)                                 
093300     COMPUTE FORCE-DELTA-A(STORY-IDX) ROUNDED =                           
093400             STORY-H(STORY-IDX) * LINK-DRIFT-RATIO * 100                  
093500     .                                                                    
093600 G210-99.                                                                 
093700     EXIT.                                                                
093800******************************************************************        
093900* SUM-WHK = Summe (w * hx**k) ueber alle Stockwerke (Gl.12.8-12)          
094000******************************************************************        
094100 H100-00.                                                                 
094200     MOVE ZERO TO W-SUM-WHK                                               
094300     PERFORM H110-00 THRU H110-99                                         
094400             VARYING STORY-IDX FROM 1 BY 1                                
094500             UNTIL STORY-IDX > STORY-ANZ                                  
094600     MOVE "N" TO WHK-NULL-FLAG                                            
094700     IF  W-SUM-WHK = ZERO                                                 
094800         SET SUM-WHK-IST-NULL TO TRUE                                     
094900     END-IF                                                               
095000     .                                                                    
095100 H100-99.                                                                 
095200     EXIT.                                                                
095300******************************************************************        
095400* Je Stockwerk hx**k per SEISPWR0M bilden und aufsummieren                
095500******************************************************************        
095600 H110-00.                                                                 
095700     MOVE STORY-HX(STORY-IDX) TO LINK-PWR-BASIS                           
095800     MOVE LINK-K-EXP          TO LINK-PWR-EXPONENT                        
095900     CALL "SEISPWR0M" USING LINK-PWR-REC                                  
096000     COMPUTE W-SUM-WHK ROUNDED = W-SUM-WHK +                              
096100             (STORY-W(STORY-IDX) * LINK-PWR-ERGEBNIS)                     
096200     .                                                                    
096300 H110-99.                                                                 
096400     EXIT.                                                                
096500******************************************************************        
096600* Vertikale Kraftverteilung Cvx/Fx je Stockwerk (Gl.12.8-11/12)           
096700******************************************************************        
096800 H200-00.                                                                 
096900     IF  NOT SUM-WHK-IST-NULL                                             
097000         PERFORM H210-00 THRU H210-99                                     
097100                 VARYING STORY-IDX FROM 1 BY 1                            
097200                 UNTIL STORY-IDX > STORY-ANZ                              
097300     END-IF                                                               
097400     .                                                                    
097500 H200-99.                                                                 
097600     EXIT.                                                                
097700******************************************************************        
097800* Je Stockwerk Cvx, Fx (kN) bilden und in Ausgabeeinheit wandeln          
097900******************************************************************        
098000 H210-00.                                                                 
098100     MOVE STORY-HX(STORY-IDX) TO LINK-PWR-BASIS                           
098200     MOVE LINK-K-EXP          TO LINK-PWR-EXPONENT                        
098300     CALL "SEISPWR0M" USING LINK-PWR-REC                                  
098400     COMPUTE FORCE-CVX(STORY-IDX) ROUNDED =                               
098500             (STORY-W(STORY-IDX) * LINK-PWR-ERGEBNIS)                     
098600                   / W-SUM-WHK                                            
098700     COMPUTE FORCE-FX(STORY-IDX) ROUNDED =                                
098800             FORCE-CVX(STORY-IDX) * W-V-KN * W-FAKTOR                     
098900     COMPUTE FORCE-WX(STORY-IDX) ROUNDED =                                
099000             STORY-W(STORY-IDX) * W-FAKTOR                                
099100     .                                                                    
099200 H210-99.                                                                 
099300     EXIT.                                                                
099400******************************************************************        
099500* Stockwerksschub Vx = Summe Fx von oben bis zur Ebene i                  
099600******************************************************************        
099700 H300-00.                                                                 
099800     MOVE ZERO TO W-VX-KUM                                                
099900     PERFORM H310-00 THRU H310-99                                         
100000             VARYING STORY-IDX FROM STORY-ANZ BY -1                       
100100             UNTIL STORY-IDX < 1                                          
100200     .                                                                    
100300 H300-99.                                                                 
100400     EXIT.                                                                
100500******************************************************************        
100600* Von der obersten Ebene abwaerts aufsummieren                            
100700******************************************************************        
100800 H310-00.                                                                 
100900     ADD FORCE-FX(STORY-IDX) TO W-VX-KUM                                  
101000     MOVE W-VX-KUM TO FORCE-VX(STORY-IDX)                                 
101100     .                                                                    
101200 H310-99.                                                                 
101300     EXIT.                                                                
101400******************************************************************        
101500* Antwortspektrum, 100 gleich verteilte Perioden 0 .. TL+2                
101600******************************************************************        
101700 J100-00.                                                                 
101800     COMPUTE LINK-T0 ROUNDED = 0.2 * LINK-SD1 / LINK-SDS                  
101900     COMPUTE LINK-TS ROUNDED = LINK-SD1 / LINK-SDS                        
102000     IF  LINK-SDS = ZERO                                                  
102100         MOVE ZERO TO LINK-T0 LINK-TS                                     
102200     END-IF                                                               
102300     COMPUTE W-DELTA-X ROUNDED = (LINK-TL + 2) / 99                       
102400     MOVE 100 TO SPEC-ANZ                                                 
102500     MOVE ZERO TO SPEC-T(1)                                               
102600                                                                          
102700     PERFORM J110-00 THRU J110-99                                         
102800             VARYING SPEC-IDX FROM 1 BY 1                                 
102900             UNTIL SPEC-IDX > 100                                         
103000     .                                                                    
103100 J100-99.                                                                 
103200     EXIT.                                                                
103300******************************************************************        
103400* Je Punkt: Periode setzen und passenden Sa-Zweig anwenden                
103500******************************************************************        
103600 J110-00.                                                                 
103700     IF  SPEC-IDX = 1                                                     
103800         MOVE ZERO TO SPEC-T(1)                                           
103900     ELSE                                                                 
104000         COMPUTE SPEC-T(SPEC-IDX) ROUNDED =                               
104100                 (SPEC-IDX - 1) * W-DELTA-X                               
104200     END-IF                                                               
104300                                                                          
104400     EVALUATE TRUE                                                        
104500         WHEN SPEC-T(SPEC-IDX) < LINK-T0                                  
104600             COMPUTE SPEC-SA(SPEC-IDX) ROUNDED =                          
104700                 LINK-SDS *                                               
104800                 (0.4 + 0.6 * SPEC-T(SPEC-IDX) / LINK-T0)                 
104900         WHEN SPEC-T(SPEC-IDX) < LINK-TS                                  
105000             MOVE LINK-SDS TO SPEC-SA(SPEC-IDX)                           
105100         WHEN SPEC-T(SPEC-IDX) < LINK-TL                                  
105200             COMPUTE SPEC-SA(SPEC-IDX) ROUNDED =                          
105300                 LINK-SD1 / SPEC-T(SPEC-IDX)                              
105400         WHEN OTHER                                                       
105500             COMPUTE SPEC-SA(SPEC-IDX) ROUNDED =                          
105600                 LINK-SD1 * LINK-TL /                                     
105700                 (SPEC-T(SPEC-IDX) * SPEC-T(SPEC-IDX))                    
105800     END-EVALUATE                                                         
105900     .                                                                    
106000 J110-99.                                                                 
106100     EXIT.                                                                

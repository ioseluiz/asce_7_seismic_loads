000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?NOLMAP, SYMBOLS, INSPECT                                                
000500 ?SAVE ALL                                                                
000600 ?SAVEABEND                                                               
000700 ?LINES 66                                                                
000800 ?CHECK 3                                                                 
000900                                                                          
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.    SEISDRV0O.                                                
001200 AUTHOR.        K. LEHNER.                                                
001300 INSTALLATION.  BAUSTATIK-DV RECHENZENTRUM.                               
001400 DATE-WRITTEN.  1989-02-06.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      OHNE BESCHRAENKUNG.                                       
001700                                                                          
001800*****************************************************************         
001900* Letzte Aenderung :: 2013-09-17                                          
002000* Letzte Version   :: D.04.00                                             
002100* Kurzbeschreibung :: Steuerprogramm der Erdbebenersatzlast-              
002200*                     Stapelverarbeitung (statisches Ersatz-              
002300*                     kraftverfahren ASCE 7-05, Kap. 11/12).              
002400* Auftrag          :: EQLOAD-4                                            
002500*                                                                         
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002800*----------------------------------------------------------------*        
002900* Vers.   | Datum      | von | Kommentar                    *     EQL0200 
003000*---------|------------|-----|------------------------------*     EQL0200 
003100* A.00.00 | 1989-02-06 | kl  | Neuerstellung: Einlesen Auf- *     EQL0201 
003200*         |            |     | tragssatz und Stockwerksliste*     EQL0201 
003300* A.01.00 | 1990-07-18 | kl  | Ruf des Rechenkerns SEISCLC0M*     EQL0202 
003400*         |            |     | eingebaut, Berechnungsbericht*     EQL0202 
003500* B.00.00 | 1993-10-05 | rvh | Tabelle zulaessige Stockwerks*     EQL0203 
003600*         |            |     | verschiebung im Bericht erg. *     EQL0203 
003700* B.01.00 | 1996-02-27 | rvh | Vertikalverteilung und Stock-*     EQL0204 
003800*         |            |     | werksschub im Bericht erg.   *     EQL0204 
003900* C.00.00 | 1998-11-12 | jsp | Jahr-2000-Pruefung DATUM-Fld *     EQL0205 
004000*         |            |     | (keine 2stell. Jahre im Mod)*      EQL0205 
004100* C.01.00 | 2003-05-09 | hm  | Ausgabedatei Antwortspektrum *     EQL0206 
004200*         |            |     | (CSV, 100 Punkte) ergaenzt   *     EQL0206 
004300* D.00.00 | 2007-09-21 | hm  | Lastkombinationen 5/7 im     *     EQL0207 
004400*         |            |     | Bericht ausgegeben           *     EQL0207 
004500* D.01.00 | 2010-03-30 | kl  | Stockwerksobergrenze auf 50  *     EQL0208 
004600*         |            |     | angehoben (Auftrag EQLOAD-2) *     EQL0208 
004700* D.02.00 | 2012-01-11 | rvh | Fehlerabbruch Baugrundklasse *     EQL0209 
004800*         |            |     | F (Standortgutachten) ergaenzt*    EQL0209 
004900* D.03.00 | 2013-02-08 | kl  | Wahl der Ausgabeeinheit      *     EQL0210 
005000*         |            |     | KN/TON/KG aus Auftragssatz   *     EQL0210 
005100* D.04.00 | 2013-09-17 | rvh | Anpassung Aufrufschnittstelle*     EQL0211 
005200*         |            |     | SEISCLC0M (Auftrag EQLOAD-4) *     EQL0211 
005300*----------------------------------------------------------------*        
005400*                                                                         
005500* Programmbeschreibung                                                    
005600* --------------------                                                    
005700* Liest den Auftragssatz (Standort- und Tragwerksparameter) und           
005800* die Stockwerksliste (bottom-up, max. 50 Ebenen) ein, ruft das           
005900* Rechenmodul SEISCLC0M und schreibt den sechsteiligen Berech-            
006000* nungsbericht (Standort- und Bemessungsparameter, Bemessungs-            
006100* spektralwerte, Periode und Cs, zulaessige Stockwerksverschie-           
006200* bung, vertikale Kraftverteilung, Lastkombinationen) sowie die           
006300* Antwortspektrumsdatei (100 Punkte, CSV) auf F-SPECOUT.                  
006400*                                                                         
006500******************************************************************        
006600                                                                          
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SPECIAL-NAMES.                                                           
007000     SWITCH-15 IS ANZEIGE-VERSION                                         
007100         ON STATUS IS SHOW-VERSION                                        
007200     UPSI-0 IS PROTOKOLL-AN                                               
007300         ON STATUS IS MIT-PROTOKOLL                                       
007400     C01 IS TOP-OF-FORM.                                                  
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT F-JOBPARM  ASSIGN TO EQLJOBP                                  
007900            FILE STATUS IS FILE-STATUS-JOBPARM.                           
008000     SELECT F-STORYIN  ASSIGN TO EQLSTOR                                  
008100            FILE STATUS IS FILE-STATUS-STORYIN.                           
008200     SELECT F-SPECOUT  ASSIGN TO EQLSPEC                                  
008300            FILE STATUS IS FILE-STATUS-SPECOUT.                           
008400     SELECT F-REPORT   ASSIGN TO EQLREPT                                  
008500            FILE STATUS IS FILE-STATUS-REPORT.                            
008600                                                                          
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900*--------------------------------------------------------------*          
009000* Auftragssatz (1 Satz je Lauf)                                           
009100*--------------------------------------------------------------*          
009200 FD  F-JOBPARM                                                            
009300     LABEL RECORD STANDARD                                                
009400     RECORDING MODE F.                                                    
009500 01  JOB-PARM-REC.                                                        
009600     05  JP-SS                    PIC 9V999.                              
009700     05  JP-S1                    PIC 9V999.                              
009800     05  JP-TL                    PIC 99V99.                              
009900     05  JP-SITE-CLASS            PIC X.                                  
010000     05  JP-R                     PIC 99V99.                              
010100     05  JP-OMEGA0                PIC 9V99.                               
010200     05  JP-RHO                   PIC 9V99.                               
010300     05  JP-IE                    PIC 9V99.                               
010400     05  JP-STRUCT-TYPE           PIC X.                                  
010500     05  JP-UNIT-CODE             PIC X(03).                              
010600     05  FILLER                   PIC X(20).                              
010700* Alphanumerische Sicht des Auftragssatzes fuer die NUMERIC-Pruef-        
010800* ung der Eingabefelder vor der Uebernahme in die Aufrufschnitt-          
010900* stelle (Praefix JC = Job-Check).                                        
011000 01  JOB-PARM-CHECK REDEFINES JOB-PARM-REC.                               
011100     05  JC-SS                    PIC X(04).                              
011200     05  JC-S1                    PIC X(04).                              
011300     05  JC-TL                    PIC X(04).                              
011400     05  FILLER                   PIC X(01).                              
011500     05  JC-R                     PIC X(04).                              
011600     05  JC-OMEGA0                PIC X(03).                              
011700     05  JC-RHO                   PIC X(03).                              
011800     05  JC-IE                    PIC X(03).                              
011900     05  FILLER                   PIC X(01).                              
012000     05  FILLER                   PIC X(03).                              
012100     05  FILLER                   PIC X(20).                              
012200*--------------------------------------------------------------*          
012300* Stockwerksliste (Bottom-Up, 1 Satz je Ebene)                            
012400*--------------------------------------------------------------*          
012500 FD  F-STORYIN                                                            
012600     LABEL RECORD STANDARD                                                
012700     RECORDING MODE F.                                                    
012800 01  STORY-IN-REC.                                                        
012900     05  SI-STORY-NAME            PIC X(12).                              
013000     05  SI-STORY-H               PIC 999V99.                             
013100     05  SI-STORY-W               PIC 9999999V99.                         
013200     05  FILLER                   PIC X(20).                              
013300* Alphanumerische Sicht der Stockwerkszeile fuer die NUMERIC-             
013400* Pruefung (Praefix IC = In-Check).                                       
013500 01  STORY-IN-CHECK REDEFINES STORY-IN-REC.                               
013600     05  FILLER                   PIC X(12).                              
013700     05  IC-STORY-H               PIC X(05).                              
013800     05  IC-STORY-W               PIC X(09).                              
013900     05  FILLER                   PIC X(20).                              
014000*--------------------------------------------------------------*          
014100* Antwortspektrum, CSV (Kopf- und 100 Datenzeilen)                        
014200*--------------------------------------------------------------*          
014300 FD  F-SPECOUT                                                            
014400     LABEL RECORD STANDARD                                                
014500     RECORDING MODE V.                                                    
014600 01  SPEC-OUT-REC                 PIC X(30).                              
014700*--------------------------------------------------------------*          
014800* Berechnungsbericht, Druckdatei 132 Spalten                              
014900*--------------------------------------------------------------*          
015000 FD  F-REPORT                                                             
015100     LABEL RECORD STANDARD                                                
015200     RECORDING MODE V.                                                    
015300 01  REPORT-REC                   PIC X(132).                             
015400                                                                          
015500 WORKING-STORAGE SECTION.                                                 
015600*--------------------------------------------------------------*          
015700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
015800*--------------------------------------------------------------*          
015900 01          COMP-FELDER.                                                 
016000     05      C4-STORY-IDX        PIC S9(04) COMP.                         
016100     05      C4-SPEC-IDX         PIC S9(04) COMP.                         
016200     05      C4-ANZ              PIC S9(04) COMP.                         
016300                                                                          
016400     05      C4-X.                                                        
016500      10                         PIC X VALUE LOW-VALUE.                   
016600      10     C4-X2               PIC X.                                   
016700     05      C4-NUM REDEFINES C4-X                                        
016800                                 PIC S9(04) COMP.                         
016900*--------------------------------------------------------------*          
017000* Display-Felder: Praefix D (Berichtsformatierung)                        
017100*--------------------------------------------------------------*          
017200 01          DISPLAY-FELDER.                                              
017300     05      D-ED1               PIC ZZ9.9-.                              
017400     05      D-ED2               PIC ZZ9.99-.                             
017500     05      D-ED3               PIC ZZ9.999-.                            
017600     05      D-ED4               PIC Z9.9999-.                            
017700     05      D-ED-HGT            PIC ZZZ9.99-.                            
017800     05      D-ED-DELTA          PIC ZZZ9.99-.                            
017900     05      D-ED-WX             PIC ZZZZZZZ9-.                           
018000     05      D-ED-VX             PIC ZZZZZZZ9.99-.                        
018100     05      D-ED-GROSS          PIC ZZZZZZZZ9.99-.                       
018200     05      D-ED-SPEK           PIC ZZ9.9999-.                           
018300     05      FILLER              PIC X(04) VALUE SPACES.                  
018400*--------------------------------------------------------------*          
018500* Felder mit konstantem Inhalt: Praefix K                                 
018600*--------------------------------------------------------------*          
018700 01          KONSTANTE-FELDER.                                            
018800     05      K-MODUL             PIC X(08) VALUE "SEISDRV0".              
018900     05      K-EINHEIT-KN        PIC X(03) VALUE "KN ".                   
019000     05      K-EINHEIT-TON       PIC X(03) VALUE "TON".                   
019100     05      K-EINHEIT-KG        PIC X(03) VALUE "KG ".                   
019200     05      FILLER              PIC X(04) VALUE SPACES.                  
019300*--------------------------------------------------------------*          
019400* Conditional-Felder                                                      
019500*--------------------------------------------------------------*          
019600 01          SCHALTER.                                                    
019700     05      FILE-STATUS-JOBPARM  PIC X(02) VALUE SPACES.                 
019800          88 JOBPARM-OK                     VALUE "00".                   
019900     05      FILE-STATUS-STORYIN  PIC X(02) VALUE SPACES.                 
020000          88 STORYIN-OK                     VALUE "00".                   
020100          88 STORYIN-EOF                    VALUE "10".                   
020200     05      FILE-STATUS-SPECOUT  PIC X(02) VALUE SPACES.                 
020300          88 SPECOUT-OK                     VALUE "00".                   
020400     05      FILE-STATUS-REPORT   PIC X(02) VALUE SPACES.                 
020500          88 REPORT-OK                      VALUE "00".                   
020600     05      PRG-STATUS           PIC 9     VALUE ZERO.                   
020700          88 PRG-OK                         VALUE ZERO.                   
020800          88 PRG-ABBRUCH                    VALUE 1.                      
020900     05      FILLER               PIC X(04) VALUE SPACES.                 
021000*--------------------------------------------------------------*          
021100* Arbeitsfelder: Praefix W                                                
021200*--------------------------------------------------------------*          
021300 01          WORK-FELDER.                                                 
021400     05      W-EINHEIT-TEXT       PIC X(03) VALUE SPACES.                 
021500     05      W-ZEILE              PIC X(132) VALUE SPACES.                
021600     05      FILLER               PIC X(04) VALUE SPACES.                 
021700*--------------------------------------------------------------*          
021800* Von SEISDRV0O gefuellte Stockwerksliste (E/A, Bottom-Up)                
021900*--------------------------------------------------------------*          
022000 01     STORY-TABLE-AREA IS EXTERNAL.                                     
022100     05  STORY-ANZ                PIC S9(04) COMP.                        
022200     05  STORY-EINTRAG OCCURS 50 INDEXED BY STORY-IDX.                    
022300         10  STORY-NAME           PIC X(12).                              
022400         10  STORY-H              PIC 9(03)V9(02).                        
022500         10  STORY-W              PIC 9(07)V9(02).                        
022600         10  STORY-HX             PIC 9(04)V9(02).                        
022700         10  FILLER               PIC X(04).                              
022800     05  FILLER                   PIC X(04).                              
022900*--------------------------------------------------------------*          
023000* Von SEISCLC0M gefuellte Ergebniszeilen                                  
023100*--------------------------------------------------------------*          
023200 01     FORCE-TABLE-AREA IS EXTERNAL.                                     
023300     05  FORCE-ANZ                PIC S9(04) COMP.                        
023400     05  FORCE-EINTRAG OCCURS 50 INDEXED BY FORCE-IDX.                    
023500         10  FORCE-NAME           PIC X(12).                              
023600         10  FORCE-HX             PIC 9(04)V9(02).                        
023700         10  FORCE-WX             PIC 9(08).                              
023800         10  FORCE-CVX            PIC 9(01)V9(04).                        
023900         10  FORCE-FX             PIC 9(08)V9(02).                        
024000         10  FORCE-VX             PIC 9(08)V9(02).                        
024100         10  FORCE-DELTA-A        PIC 9(04)V9(02).                        
024200         10  FILLER               PIC X(04).                              
024300     05  FILLER                   PIC X(04).                              
024400*--------------------------------------------------------------*          
024500* Von SEISCLC0M gefuelltes Antwortspektrum (100 Punkte)                   
024600*--------------------------------------------------------------*          
024700 01     SPECTRUM-TABLE-AREA IS EXTERNAL.                                  
024800     05  SPEC-ANZ                 PIC S9(04) COMP.                        
024900     05  SPEC-EINTRAG OCCURS 100 INDEXED BY SPEC-IDX.                     
025000         10  SPEC-T               PIC 9(03)V9(04).                        
025100         10  SPEC-SA              PIC 9(01)V9(04).                        
025200     05  FILLER                   PIC X(04).                              
025300*--------------------------------------------------------------*          
025400* Aufrufschnittstelle SEISCLC0M                                           
025500*--------------------------------------------------------------*          
025600 01     LINK-REC.                                                         
025700     05  LINK-JOB-PARM.                                                   
025800         10  LINK-SS              PIC 9(01)V9(03).                        
025900         10  LINK-S1              PIC 9(01)V9(03).                        
026000         10  LINK-TL              PIC 9(02)V9(02).                        
026100         10  LINK-SITE-CLASS      PIC X(01).                              
026200         10  LINK-R               PIC 9(02)V9(02).                        
026300         10  LINK-OMEGA0          PIC 9(01)V9(02).                        
026400         10  LINK-RHO             PIC 9(01)V9(02).                        
026500         10  LINK-IE              PIC 9(01)V9(02).                        
026600         10  LINK-STRUCT-TYPE     PIC X(01).                              
026700         10  LINK-UNIT-CODE       PIC X(03).                              
026800     05  LINK-JOB-RESULT.                                                 
026900         10  LINK-FA              PIC 9(01)V9(02).                        
027000         10  LINK-FV              PIC 9(01)V9(02).                        
027100         10  LINK-SMS             PIC 9(02)V9(03).                        
027200         10  LINK-SM1             PIC 9(02)V9(03).                        
027300         10  LINK-SDS             PIC 9(02)V9(03).                        
027400         10  LINK-SD1             PIC 9(02)V9(03).                        
027500         10  LINK-SDC             PIC X(01).                              
027600         10  LINK-TA              PIC 9(02)V9(03).                        
027700         10  LINK-CU              PIC 9(01)V9(02).                        
027800         10  LINK-TUSED           PIC 9(02)V9(03).                        
027900         10  LINK-CS-CALC         PIC 9(01)V9(04).                        
028000         10  LINK-CS-MAX          PIC 9(01)V9(04).                        
028100         10  LINK-CS-MIN          PIC 9(01)V9(04).                        
028200         10  LINK-CS              PIC 9(01)V9(04).                        
028300         10  LINK-K-EXP           PIC 9(01)V9(03).                        
028400         10  LINK-W-TOTAL         PIC 9(09)V9(02).                        
028500         10  LINK-V               PIC 9(09)V9(02).                        
028600         10  LINK-T0              PIC 9(01)V9(04).                        
028700         10  LINK-TS              PIC 9(01)V9(04).                        
028800         10  LINK-EV-COEF         PIC 9(01)V9(03).                        
028900         10  LINK-C5              PIC 9(01)V9(03).                        
029000         10  LINK-C7              PIC 9(01)V9(03).                        
029100         10  LINK-DRIFT-RATIO     PIC 9(01)V9(04).                        
029200         10  LINK-RC              PIC S9(04) COMP.                        
029300              88 LINK-RC-OK                  VALUE 0.                     
029400              88 LINK-RC-SITE-F              VALUE 1.                     
029500     05  FILLER                   PIC X(08).                              
029600                                                                          
029700 PROCEDURE DIVISION.                                                      
029800******************************************************************        
029900* Steuerungs-Section                                                      
030000******************************************************************        
030100 A100-STEUERUNG SECTION.                                                  
030200 A100-00.                                                                 
030300     IF  SHOW-VERSION                                                     
030400         DISPLAY K-MODUL " - VERSIONSANZEIGE"                             
030500         STOP RUN                                                         
030600     END-IF                                                               
030700                                                                          
030800     PERFORM B000-00 THRU B000-99                                         
030900     IF  PRG-OK                                                           
031000         PERFORM B100-00 THRU B100-99                                     
031100     ELSE                                                                 
031200         MOVE "AUFTRAGSSATZ NICHT NUMERISCH - LAUF ABGEBROCHEN"           
031300                 TO REPORT-REC                                            
031400         WRITE REPORT-REC                                                 
031500     END-IF                                                               
031600     PERFORM B090-00 THRU B090-99                                         
031700     STOP RUN                                                             
031800     .                                                                    
031900 A100-99.                                                                 
032000     EXIT.                                                                
032100******************************************************************        
032200* Vorlauf: Dateien oeffnen, Auftrag und Stockwerksliste einlesen          
032300******************************************************************        
032400 B000-00.                                                                 
032500     MOVE ZERO TO PRG-STATUS STORY-ANZ FORCE-ANZ                          
032600     OPEN INPUT  F-JOBPARM F-STORYIN                                      
032700     OPEN OUTPUT F-SPECOUT F-REPORT                                       
032800                                                                          
032900     READ F-JOBPARM                                                       
033000     PERFORM C010-JOBPARM-UEBERNEHMEN THRU C010-99                        
033100                                                                          
033200     PERFORM C020-STORYIN-LESEN THRU C020-99                              
033300             UNTIL STORYIN-EOF                                            
033400     CLOSE F-JOBPARM F-STORYIN                                            
033500     .                                                                    
033600 B000-99.                                                                 
033700     EXIT.                                                                
033800******************************************************************        
033900* Auftragsfelder in die Aufrufschnittstelle uebernehmen                   
034000******************************************************************        
034100 C010-JOBPARM-UEBERNEHMEN.                                                
034200     IF  JC-SS NOT NUMERIC OR JC-S1 NOT NUMERIC                           
034300      OR JC-TL NOT NUMERIC OR JC-R  NOT NUMERIC                           
034400      OR JC-OMEGA0 NOT NUMERIC OR JC-RHO NOT NUMERIC                      
034500      OR JC-IE  NOT NUMERIC                                               
034600         SET PRG-ABBRUCH TO TRUE                                          
034700         GO TO C010-99                                                    
034800     END-IF                                                               
034900     MOVE JP-SS           TO LINK-SS                                      
035000     MOVE JP-S1           TO LINK-S1                                      
035100     MOVE JP-TL           TO LINK-TL                                      
035200     MOVE JP-SITE-CLASS   TO LINK-SITE-CLASS                              
035300     MOVE JP-R            TO LINK-R                                       
035400     MOVE JP-OMEGA0       TO LINK-OMEGA0                                  
035500     MOVE JP-RHO          TO LINK-RHO                                     
035600     MOVE JP-IE           TO LINK-IE                                      
035700     MOVE JP-STRUCT-TYPE  TO LINK-STRUCT-TYPE                             
035800     MOVE JP-UNIT-CODE    TO LINK-UNIT-CODE                               
035900     .                                                                    
036000 C010-99.                                                                 
036100     EXIT.                                                                
036200******************************************************************        
036300* Stockwerkssatz lesen und in STORY-TABLE-AREA ablegen                    
036400******************************************************************        
036500 C020-STORYIN-LESEN.                                                      
036600     READ F-STORYIN                                                       
036700         AT END                                                           
036800             SET STORYIN-EOF TO TRUE                                      
036900             GO TO C020-99                                                
037000     END-READ                                                             
037100     IF  IC-STORY-H NOT NUMERIC OR IC-STORY-W NOT NUMERIC                 
037200         SET PRG-ABBRUCH TO TRUE                                          
037300         GO TO C020-99                                                    
037400     END-IF                                                               
037500     ADD 1 TO STORY-ANZ                                                   
037600     SET STORY-IDX TO STORY-ANZ                                           
037700     MOVE SI-STORY-NAME  TO STORY-NAME(STORY-IDX)                         
037800     MOVE SI-STORY-H     TO STORY-H(STORY-IDX)                            
037900     MOVE SI-STORY-W     TO STORY-W(STORY-IDX)                            
038000     .                                                                    
038100 C020-99.                                                                 
038200     EXIT.                                                                
038300******************************************************************        
038400* Rechenkern rufen und Bericht/Spektrumsdatei schreiben                   
038500******************************************************************        
038600 B100-00.                                                                 
038700     CALL "SEISCLC0M" USING LINK-REC                                      
038800                                                                          
038900     IF  LINK-RC-SITE-F                                                   
039000         MOVE "BAUGRUNDKLASSE F - STANDORTGUTACHTEN ERFORDERLICH"         
039100                 TO W-ZEILE                                               
039200         MOVE W-ZEILE TO REPORT-REC                                       
039300         WRITE REPORT-REC                                                 
039400         GO TO B100-99                                                    
039500     END-IF                                                               
039600                                                                          
039700     EVALUATE LINK-UNIT-CODE                                              
039800         WHEN "TON" MOVE "TON" TO W-EINHEIT-TEXT                          
039900         WHEN "KG " MOVE "KG " TO W-EINHEIT-TEXT                          
040000         WHEN OTHER  MOVE "KN " TO W-EINHEIT-TEXT                         
040100     END-EVALUATE                                                         
040200                                                                          
040300     PERFORM K100-00 THRU K100-99                                         
040400     PERFORM K200-00 THRU K200-99                                         
040500     PERFORM K300-00 THRU K300-99                                         
040600     PERFORM K400-00 THRU K400-99                                         
040700     PERFORM K500-00 THRU K500-99                                         
040800     PERFORM K600-00 THRU K600-99                                         
040900     PERFORM L100-00 THRU L100-99                                         
041000     .                                                                    
041100 B100-99.                                                                 
041200     EXIT.                                                                
041300******************************************************************        
041400* Abschluss: Dateien schliessen                                           
041500******************************************************************        
041600 B090-00.                                                                 
041700     CLOSE F-SPECOUT F-REPORT                                             
041800     .                                                                    
041900 B090-99.                                                                 
042000     EXIT.                                                                
042100******************************************************************        
042200* Abschnitt 1 - Standort- und Bemessungsparameter                         
042300******************************************************************        
042400 K100-00.                                                                 
042500     MOVE SPACES TO REPORT-REC                                            
042600     WRITE REPORT-REC                                                     
042700     MOVE "ABSCHNITT 1 - STANDORT- UND BEMESSUNGSPARAMETER"               
042800             TO REPORT-REC                                                
042900     WRITE REPORT-REC                                                     
043000                                                                          
043100     MOVE LINK-SS TO D-ED3                                                
043200     STRING "  SS  (TAB. 11.4-1)  = " D-ED3 " g"                          
043300             DELIMITED BY SIZE INTO W-ZEILE                               
043400     MOVE W-ZEILE TO REPORT-REC                                           
043500     WRITE REPORT-REC                                                     
043600     MOVE SPACES TO W-ZEILE                                               
043700                                                                          
043800     MOVE LINK-S1 TO D-ED3                                                
043900     STRING "  S1  (TAB. 11.4-2)  = " D-ED3 " g"                          
044000             DELIMITED BY SIZE INTO W-ZEILE                               
044100     MOVE W-ZEILE TO REPORT-REC                                           
044200     WRITE REPORT-REC                                                     
044300     MOVE SPACES TO W-ZEILE                                               
044400                                                                          
044500     STRING "  BAUGRUNDKLASSE     = " LINK-SITE-CLASS                     
044600             DELIMITED BY SIZE INTO W-ZEILE                               
044700     MOVE W-ZEILE TO REPORT-REC                                           
044800     WRITE REPORT-REC                                                     
044900     MOVE SPACES TO W-ZEILE                                               
045000                                                                          
045100     MOVE LINK-FA TO D-ED2                                                
045200     STRING "  FA  (TAB. 11.4-1)  = " D-ED2                               
045300             DELIMITED BY SIZE INTO W-ZEILE                               
045400     MOVE W-ZEILE TO REPORT-REC                                           
045500     WRITE REPORT-REC                                                     
045600     MOVE SPACES TO W-ZEILE                                               
045700                                                                          
045800     MOVE LINK-FV TO D-ED2                                                
045900     STRING "  FV  (TAB. 11.4-2)  = " D-ED2                               
046000             DELIMITED BY SIZE INTO W-ZEILE                               
046100     MOVE W-ZEILE TO REPORT-REC                                           
046200     WRITE REPORT-REC                                                     
046300     MOVE SPACES TO W-ZEILE                                               
046400                                                                          
046500     MOVE LINK-IE TO D-ED2                                                
046600     STRING "  IE  (BEDEUTUNGSF.) = " D-ED2                               
046700             DELIMITED BY SIZE INTO W-ZEILE                               
046800     MOVE W-ZEILE TO REPORT-REC                                           
046900     WRITE REPORT-REC                                                     
047000     MOVE SPACES TO W-ZEILE                                               
047100                                                                          
047200     MOVE LINK-R TO D-ED1                                                 
047300     STRING "  R   (ANTWORTBEIW.) = " D-ED1                               
047400             DELIMITED BY SIZE INTO W-ZEILE                               
047500     MOVE W-ZEILE TO REPORT-REC                                           
047600     WRITE REPORT-REC                                                     
047700     MOVE SPACES TO W-ZEILE                                               
047800                                                                          
047900     MOVE LINK-OMEGA0 TO D-ED1                                            
048000     STRING "  OMEGA0 (UEBERFEST.)= " D-ED1                               
048100             DELIMITED BY SIZE INTO W-ZEILE                               
048200     MOVE W-ZEILE TO REPORT-REC                                           
048300     WRITE REPORT-REC                                                     
048400     .                                                                    
048500 K100-99.                                                                 
048600     EXIT.                                                                
048700******************************************************************        
048800* Abschnitt 2 - Bemessungsspektralwerte SMS/SM1/SDS/SD1, SDC              
048900******************************************************************        
049000 K200-00.                                                                 
049100     MOVE SPACES TO REPORT-REC                                            
049200     WRITE REPORT-REC                                                     
049300     MOVE "ABSCHNITT 2 - BEMESSUNGSSPEKTRALWERTE"                         
049400             TO REPORT-REC                                                
049500     WRITE REPORT-REC                                                     
049600                                                                          
049700     MOVE LINK-SMS TO D-ED3                                               
049800     STRING "  SMS = FA*SS        = " D-ED3 " g"                          
049900             DELIMITED BY SIZE INTO W-ZEILE                               
050000     MOVE W-ZEILE TO REPORT-REC                                           
050100     WRITE REPORT-REC                                                     
050200     MOVE SPACES TO W-ZEILE                                               
050300                                                                          
050400     MOVE LINK-SM1 TO D-ED3                                               
050500     STRING "  SM1 = FV*S1        = " D-ED3 " g"                          
050600             DELIMITED BY SIZE INTO W-ZEILE                               
050700     MOVE W-ZEILE TO REPORT-REC                                           
050800     WRITE REPORT-REC                                                     
050900     MOVE SPACES TO W-ZEILE                                               
051000                                                                          
051100     MOVE LINK-SDS TO D-ED3                                               
051200     STRING "  SDS = 2/3*SMS      = " D-ED3 " g"                          
051300             DELIMITED BY SIZE INTO W-ZEILE                               
051400     MOVE W-ZEILE TO REPORT-REC                                           
051500     WRITE REPORT-REC                                                     
051600     MOVE SPACES TO W-ZEILE                                               
051700                                                                          
051800     MOVE LINK-SD1 TO D-ED3                                               
051900     STRING "  SD1 = 2/3*SM1      = " D-ED3 " g"                          
052000             DELIMITED BY SIZE INTO W-ZEILE                               
052100     MOVE W-ZEILE TO REPORT-REC                                           
052200     WRITE REPORT-REC                                                     
052300     MOVE SPACES TO W-ZEILE                                               
052400                                                                          
052500     STRING "  ERDBEBENZONE (SDC) = " LINK-SDC                            
052600             DELIMITED BY SIZE INTO W-ZEILE                               
052700     MOVE W-ZEILE TO REPORT-REC                                           
052800     WRITE REPORT-REC                                                     
052900     .                                                                    
053000 K200-99.                                                                 
053100     EXIT.                                                                
053200******************************************************************        
053300* Abschnitt 3 - Grundschwingzeit, Cs und Grundwert V                      
053400******************************************************************        
053500 K300-00.                                                                 
053600     MOVE SPACES TO REPORT-REC                                            
053700     WRITE REPORT-REC                                                     
053800     MOVE "ABSCHNITT 3 - PERIODE UND ANTWORTBEIWERT CS"                   
053900             TO REPORT-REC                                                
054000     WRITE REPORT-REC                                                     
054100                                                                          
054200     MOVE LINK-TA TO D-ED3                                                
054300     STRING "  TA  = CT*HN**X     = " D-ED3 " s"                          
054400             DELIMITED BY SIZE INTO W-ZEILE                               
054500     MOVE W-ZEILE TO REPORT-REC                                           
054600     WRITE REPORT-REC                                                     
054700     MOVE SPACES TO W-ZEILE                                               
054800                                                                          
054900     MOVE LINK-TUSED TO D-ED3                                             
055000     STRING "  T-BENUTZT          = " D-ED3 " s"                          
055100             DELIMITED BY SIZE INTO W-ZEILE                               
055200     MOVE W-ZEILE TO REPORT-REC                                           
055300     WRITE REPORT-REC                                                     
055400     MOVE SPACES TO W-ZEILE                                               
055500                                                                          
055600     MOVE LINK-CS-CALC TO D-ED4                                           
055700     STRING "  CS-CALC (12.8-2)   = " D-ED4                               
055800             DELIMITED BY SIZE INTO W-ZEILE                               
055900     MOVE W-ZEILE TO REPORT-REC                                           
056000     WRITE REPORT-REC                                                     
056100     MOVE SPACES TO W-ZEILE                                               
056200                                                                          
056300     MOVE LINK-CS-MAX TO D-ED4                                            
056400     STRING "  CS-MAX  (12.8-3/4) = " D-ED4                               
056500             DELIMITED BY SIZE INTO W-ZEILE                               
056600     MOVE W-ZEILE TO REPORT-REC                                           
056700     WRITE REPORT-REC                                                     
056800     MOVE SPACES TO W-ZEILE                                               
056900                                                                          
057000     MOVE LINK-CS-MIN TO D-ED4                                            
057100     STRING "  CS-MIN  (12.8-5/6) = " D-ED4                               
057200             DELIMITED BY SIZE INTO W-ZEILE                               
057300     MOVE W-ZEILE TO REPORT-REC                                           
057400     WRITE REPORT-REC                                                     
057500     MOVE SPACES TO W-ZEILE                                               
057600                                                                          
057700     MOVE LINK-CS TO D-ED4                                                
057800     STRING "  CS  (MASSGEBEND)   = " D-ED4                               
057900             DELIMITED BY SIZE INTO W-ZEILE                               
058000     MOVE W-ZEILE TO REPORT-REC                                           
058100     WRITE REPORT-REC                                                     
058200     MOVE SPACES TO W-ZEILE                                               
058300                                                                          
058400     MOVE SPACES TO REPORT-REC                                            
058500     WRITE REPORT-REC                                                     
058600     MOVE LINK-V TO D-ED-GROSS                                            
058700     STRING "  ***  GRUNDWERT V = CS * W = " D-ED-GROSS                   
058800             " " W-EINHEIT-TEXT "  ***"                                   
058900             DELIMITED BY SIZE INTO W-ZEILE                               
059000     MOVE W-ZEILE TO REPORT-REC                                           
059100     WRITE REPORT-REC                                                     
059200     .                                                                    
059300 K300-99.                                                                 
059400     EXIT.                                                                
059500******************************************************************        
059600* Abschnitt 4 - Zulaessige Stockwerksverschiebung (Drift)                 
059700******************************************************************        
059800 K400-00.                                                                 
059900     MOVE SPACES TO REPORT-REC                                            
060000     WRITE REPORT-REC                                                     
060100     MOVE "ABSCHNITT 4 - ZULAESSIGE STOCKWERKSVERSCHIEBUNG"               
060200             TO REPORT-REC                                                
060300     WRITE REPORT-REC                                                     
060400                                                                          
060500     MOVE LINK-DRIFT-RATIO TO D-ED4                                       
060600     STRING "  VERHAELTNIS (TAB. 12.12-1) = " D-ED4                       
060700             DELIMITED BY SIZE INTO W-ZEILE                               
060800     MOVE W-ZEILE TO REPORT-REC                                           
060900     WRITE REPORT-REC                                                     
061000     MOVE SPACES TO REPORT-REC                                            
061100     WRITE REPORT-REC                                                     
061200                                                                          
061300     MOVE "  EBENE          HOEHE(M)  DELTA-A(CM)"                        
061400             TO REPORT-REC                                                
061500     WRITE REPORT-REC                                                     
061600                                                                          
061700     PERFORM K410-00 THRU K410-99                                         
061800             VARYING FORCE-IDX FROM FORCE-ANZ BY -1                       
061900             UNTIL FORCE-IDX < 1                                          
062000     .                                                                    
062100 K400-99.                                                                 
062200     EXIT.                                                                
062300******************************************************************        
062400* Je Ebene (top-down): Name, Stockwerkshoehe, Delta-a drucken             
062500******************************************************************        
062600 K410-00.                                                                 
062700     MOVE STORY-H(FORCE-IDX) TO D-ED-HGT                                  
062800     MOVE FORCE-DELTA-A(FORCE-IDX) TO D-ED-DELTA                          
062900     STRING "  " FORCE-NAME(FORCE-IDX) "  " D-ED-HGT                      
063000             "   " D-ED-DELTA                                             
063100             DELIMITED BY SIZE INTO W-ZEILE                               
063200     MOVE W-ZEILE TO REPORT-REC                                           
063300     WRITE REPORT-REC                                                     
063400     MOVE SPACES TO W-ZEILE                                               
063500     .                                                                    
063600 K410-99.                                                                 
063700     EXIT.                                                                
063800******************************************************************        
063900* Abschnitt 5 - Vertikale Kraftverteilung und Stockwerksschub             
064000******************************************************************        
064100 K500-00.                                                                 
064200     MOVE SPACES TO REPORT-REC                                            
064300     WRITE REPORT-REC                                                     
064400     MOVE "ABSCHNITT 5 - VERTIKALE KRAFTVERTEILUNG"                       
064500             TO REPORT-REC                                                
064600     WRITE REPORT-REC                                                     
064700                                                                          
064800     MOVE LINK-K-EXP TO D-ED3                                             
064900     STRING "  EXPONENT K (12.8.3)        = " D-ED3                       
065000             DELIMITED BY SIZE INTO W-ZEILE                               
065100     MOVE W-ZEILE TO REPORT-REC                                           
065200     WRITE REPORT-REC                                                     
065300     MOVE SPACES TO REPORT-REC                                            
065400     WRITE REPORT-REC                                                     
065500                                                                          
065600     MOVE "  EBENE          HX(M)     WX      CVX     FX      VX"         
065700             TO REPORT-REC                                                
065800     WRITE REPORT-REC                                                     
065900                                                                          
066000     PERFORM K510-00 THRU K510-99                                         
066100             VARYING FORCE-IDX FROM FORCE-ANZ BY -1                       
066200             UNTIL FORCE-IDX < 1                                          
066300     .                                                                    
066400 K500-99.                                                                 
066500     EXIT.                                                                
066600******************************************************************        
066700* Je Ebene (top-down): HX, WX, CVX, FX, VX drucken                        
066800******************************************************************        
066900 K510-00.                                                                 
067000     MOVE FORCE-HX(FORCE-IDX)  TO D-ED-HGT                                
067100     MOVE FORCE-WX(FORCE-IDX)  TO D-ED-WX                                 
067200     MOVE FORCE-CVX(FORCE-IDX) TO D-ED4                                   
067300     MOVE FORCE-FX(FORCE-IDX)  TO D-ED-GROSS                              
067400     MOVE FORCE-VX(FORCE-IDX)  TO D-ED-VX                                 
067500     STRING "  " FORCE-NAME(FORCE-IDX) "  " D-ED-HGT                      
067600             "  " D-ED-WX "  " D-ED4 "  " D-ED-GROSS                      
067700             "  " D-ED-VX                                                 
067800             DELIMITED BY SIZE INTO W-ZEILE                               
067900     MOVE W-ZEILE TO REPORT-REC                                           
068000     WRITE REPORT-REC                                                     
068100     MOVE SPACES TO W-ZEILE                                               
068200     .                                                                    
068300 K510-99.                                                                 
068400     EXIT.                                                                
068500******************************************************************        
068600* Abschnitt 6 - Seismische Lastkombinationen (12.4.2)                     
068700******************************************************************        
068800 K600-00.                                                                 
068900     MOVE SPACES TO REPORT-REC                                            
069000     WRITE REPORT-REC                                                     
069100     MOVE "ABSCHNITT 6 - SEISMISCHE LASTKOMBINATIONEN"                    
069200             TO REPORT-REC                                                
069300     WRITE REPORT-REC                                                     
069400                                                                          
069500     MOVE LINK-EV-COEF TO D-ED3                                           
069600     MOVE SPACES TO W-ZEILE                                               
069700     STRING "  EV-KOEFFIZIENT (12.4-4)    = " D-ED3                       
069800             DELIMITED BY SIZE INTO W-ZEILE                               
069900     MOVE W-ZEILE TO REPORT-REC                                           
070000     WRITE REPORT-REC                                                     
070100     MOVE SPACES TO W-ZEILE                                               
070200                                                                          
070300     MOVE LINK-C5 TO D-ED3                                                
070400     STRING "  KOMB.5: (1.2+EV)*D+RHO*QE+L ;  C5= " D-ED3                 
070500             DELIMITED BY SIZE INTO W-ZEILE                               
070600     MOVE W-ZEILE TO REPORT-REC                                           
070700     WRITE REPORT-REC                                                     
070800     MOVE SPACES TO W-ZEILE                                               
070900                                                                          
071000     MOVE LINK-C7 TO D-ED3                                                
071100     STRING "  KOMB.7: (0.9-EV)*D+RHO*QE    ;  C7= " D-ED3                
071200             DELIMITED BY SIZE INTO W-ZEILE                               
071300     MOVE W-ZEILE TO REPORT-REC                                           
071400     WRITE REPORT-REC                                                     
071500     MOVE SPACES TO W-ZEILE                                               
071600                                                                          
071700     MOVE LINK-RHO TO D-ED1                                               
071800     STRING "  REDUNDANZFAKTOR RHO        = " D-ED1                       
071900             DELIMITED BY SIZE INTO W-ZEILE                               
072000     MOVE W-ZEILE TO REPORT-REC                                           
072100     WRITE REPORT-REC                                                     
072200     .                                                                    
072300 K600-99.                                                                 
072400     EXIT.                                                                
072500******************************************************************        
072600* Antwortspektrum als CSV schreiben (Kopfzeile + 100 Punkte)              
072700******************************************************************        
072800 L100-00.                                                                 
072900     MOVE "Periodo (s),Aceleracion (g)" TO SPEC-OUT-REC                   
073000     WRITE SPEC-OUT-REC                                                   
073100                                                                          
073200     PERFORM L110-00 THRU L110-99                                         
073300             VARYING SPEC-IDX FROM 1 BY 1                                 
073400             UNTIL SPEC-IDX > SPEC-ANZ                                    
073500     .                                                                    
073600 L100-99.                                                                 
073700     EXIT.                                                                
073800******************************************************************        
073900* Je Spektrumspunkt eine Zeile "Periode,Beschleunigung" bilden            
074000******************************************************************        
074100 L110-00.                                                                 
074200     MOVE SPEC-T(SPEC-IDX)  TO D-ED-SPEK                                  
074300     STRING D-ED-SPEK DELIMITED BY SIZE INTO W-ZEILE                      
074400     MOVE SPEC-SA(SPEC-IDX) TO D-ED-SPEK                                  
074500     STRING W-ZEILE DELIMITED BY SIZE                                     
074600             "," D-ED-SPEK DELIMITED BY SIZE                              
074700             INTO SPEC-OUT-REC                                            
074800     WRITE SPEC-OUT-REC                                                   
074900     MOVE SPACES TO W-ZEILE                                               
075000     .                                                                    
075100 L110-99.                                                                 
075200     EXIT.                                                                
